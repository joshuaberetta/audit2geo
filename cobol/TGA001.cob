000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    TGA001.
000400 AUTHOR.        J R STANDIFER.
000500 INSTALLATION.  DEPT OF TRANSPORTATION - I S D.
000600 DATE-WRITTEN.  03/12/1986.
000700 DATE-COMPILED. 14/04/2003.
000800 SECURITY.      UNCLASSIFIED - DEPARTMENT INTERNAL USE ONLY.
000900*--------------------------------------------------------------*
001000* SECTION: FIELD SURVEY SYSTEMS
001100*--------------------------------------------------------------*
001200* PURPOSE: READ THE FIELD-UNIT AUDIT TRAIL (GPS FIX LOG FROM
001300*          THE TRACE RECORDER UNITS), CLEAN UP AND NORMALIZE
001400*          THE TIMESTAMP AND COORDINATE FIELDS, FLAG STATISTICAL
001500*          OUTLIERS AGAINST THE MEDIAN FIX, AND PRODUCE THE
001600*          GEOGRAPHIC FEATURE FILE (OR PLACEMARK FORM) USED BY
001700*          THE MAPPING UNIT FOR ROUTE REVIEW.
001800*--------------------------------------------------------------*
001900*----------------------> MAINTENANCE LOG <----------------------*
002000* VERSION MO/YR    REQUEST  BY      DESCRIPTION
002100* ------- -------  -------  ------  -------------------------- *
002200*  V01    MAR/1986 T-8601   JRS     INITIAL RELEASE - READS       86000073
002300*                                   TRACE FILE, BUILDS FEATURE    86000074
002400*                                   FILE, PRINTS CONTROL TOTALS   86000075
002500*  V02    SEP/1986 T-8619   JRS     ADDED EUROPEAN DECIMAL        86000076
002600*                                   NOTATION FALLBACK FOR FIELD   86000077
002700*                                   UNITS PURCHASED FROM OVERSEA  86000078
002800*  V03    JAN/1988 T-8802   HWB     ADDED SCALED-INTEGER LAT/LON  88000079
002900*                                   NORMALIZE (DEGREES X 1.0E7)   88000080
003000*  V04    JUN/1990 T-9014   HWB     ADDED MEDIAN-CENTER OUTLIER   90000081
003100*                                   DETECTION AND REMOVAL SWITCH  90000082
003200*  V05    NOV/1991 T-9127   DKL     LOCAL SINE/COSINE/SQRT/ATAN   91000083
003300*                                   ROUTINES - RUNTIME LIBRARY    91000084
003400*                                   ON PROD LPAR HAS NO MATH PKG  91000085
003500*  V06    FEB/1994 T-9403   DKL     PLACEMARK (KML-STYLE) REPORT  94000086
003600*                                   FORMAT ADDED FOR MAP UNIT     94000087
003700*  V07    AUG/1996 T-9622   RGP     PATH FEATURE / SEGMENT COUNT  96000088
003800*                                   ADDED PER MAP UNIT REQUEST    96000089
003900*  V08    DEC/1998 T-9847   RGP     YEAR 2000 REVIEW - EXPANDED   98000090
004000*                                   WS-DTSYS TO 4-DIGIT YEAR,     98000091
004100*                                   CENTURY TEST IN CIVIL-DATE    98000092
004200*                                   ROUTINE VERIFIED TO YR 2099   98000093
004300*  V09    JUL/2001 T-0114   MTS     CHECK-ONLY (VERIFY) SWITCH    01000094
004400*                                   ADDED - REPORTS OUTLIERS      01000095
004500*                                   WITHOUT WRITING OUTPUT FILE   01000096
004600*  V10    APR/2003 T-0309   MTS     DELIMITER AUTO-DETECT (COMMA  03000097
004700*                                   OR SEMICOLON) FOR NEW GPS     03000098
004800*                                   UNIT FIRMWARE EXPORT FORMAT   03000099
004900*  V11    MAY/2004 T-0413   PLS     POINTS TOTAL NOW COUNTS       04000100
005000*                                   RETAINED (WRITTEN) POINTS,    04000101
005100*                                   NOT RAW VALID-COORD READS -   04000102
005200*                                   FIXED PRE-1970 EPOCH-MS       04000103
005300*                                   TRUNCATION IN UNIT B TIME     04000104
005400*                                   CONVERSION (FLOOR, NOT TRUNC) 04000105
005500*  V12    NOV/2004 T-0468   PLS     PATH FEATURE NOW WRITES A     04000212
005600*                                   REAL "coordinates" ARRAY -    04000213
005700*                                   WIRED UPSI-0/CLASS SWITCHES   04000214
005800*                                   AND SCALED-INTEGER REDEFINES  04000215
005900*                                   INTO REAL USE INSTEAD OF      04000216
006000*                                   LEAVING THEM UNREFERENCED     04000217
006100*  V13    DEC/2004 T-0481   PLS     POINT FEATURE PROPERTIES     04000401
006200*                                   NOW UNLOADED IN 190-BYTE      04000402
006300*                                   BLOCKS (WAS ONE-SHOT STRING - 04000403
006400*                                   SILENTLY TRUNCATED PAST 200   04000404
006500*                                   BYTES); PATH DESCRIPTION      04000405
006600*                                   TEXT NO LONGER CARRIES        04000406
006700*                                   TRAILING FILLER PAD OR        04000407
006800*                                   LEADING ZERO-SUPPRESS SPACES; 04000408
006900*                                   99-FIM EARLY-EXIT GO TO'S     04000409
007000*                                   RESTRUCTURED AS NESTED IF'S   04000410
007100*                                   PER SHOP STANDARD             04000411
007200*--------------------------------------------------------------*
007300 ENVIRONMENT DIVISION.
007400*====================*
007500 CONFIGURATION SECTION.
007600*---------------------*
007700 SOURCE-COMPUTER.   IBM-370.
007800 OBJECT-COMPUTER.   IBM-370.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS NUMERIC-EXT IS '0' THRU '9'
008200     UPSI-0 IS UPSI-CHAVE-VERIF
008300         ON STATUS IS UPSI-VERIF-LIGADO
008400         OFF STATUS IS UPSI-VERIF-DESLIGADO
008500     .
008600 INPUT-OUTPUT SECTION.
008700*---------------------*
008800 FILE-CONTROL.
008900     SELECT AUDITORIA-IN ASSIGN TO UT-S-AUDTIN
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS   IS WS-FS-ENTRADA
009200     .
009300     SELECT GEO-SAIDA ASSIGN TO UT-S-GEOOUT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS   IS WS-FS-SAIDA
009600     .
009700 DATA DIVISION.
009800*=============*
009900 FILE SECTION.
010000*------------*
010100*----------------------------------------------------------------*
010200*   INPUT: FIELD-UNIT AUDIT TRAIL - DELIMITED TEXT, HEADER FIRST  *
010300*----------------------------------------------------------------*
010400 FD  AUDITORIA-IN
010500     LABEL RECORD STANDARD
010600     .
010700 01  REG-AUDITORIA-IN            PIC X(250).
010800*----------------------------------------------------------------*
010900*   OUTPUT: GEOGRAPHIC FEATURE FILE OR PLACEMARK REPORT           *
011000*----------------------------------------------------------------*
011100 FD  GEO-SAIDA
011200     LABEL RECORD STANDARD
011300     .
011400 01  REG-GEO-SAIDA               PIC X(200).
011500 WORKING-STORAGE SECTION.
011600*-----------------------*
011700 01  FILLER                      PIC X(60)         VALUE
011800     '**** START OF WORKING-STORAGE - TGA001 ****'.
011900
012000*-----> JOB PARAMETER CARD (READ FROM SYSIN)
012100 01  WS-CARTAO-PARM.
012200     05  WS-CP-ARQ-ENTRADA       PIC X(08).
012300     05  FILLER                  PIC X(01).
012400     05  WS-CP-ARQ-SAIDA         PIC X(08).
012500     05  FILLER                  PIC X(01).
012600     05  WS-CP-FORMATO           PIC X(01).
012700     05  FILLER                  PIC X(01).
012800     05  WS-CP-REMOVER           PIC X(01).
012900     05  FILLER                  PIC X(01).
013000     05  WS-CP-SOVERIF           PIC X(01).
013100     05  FILLER                  PIC X(01).
013200     05  WS-CP-LIMIAR            PIC 9(07).
013300     05  FILLER                  PIC X(28).
013400
013500*-----> WORKING COPY OF JOB PARAMETERS AND SWITCHES
013600 01  WS-PARAMETROS-JOB.
013700     05  WS-PARM-ARQ-ENTRADA     PIC X(08)         VALUE SPACES.
013800     05  WS-PARM-ARQ-SAIDA       PIC X(08)         VALUE SPACES.
013900     05  WS-PARM-FORMATO         PIC X(01)         VALUE 'G'.
014000         88  WS-FORMATO-GEOJSON             VALUE 'G'.
014100         88  WS-FORMATO-KML                 VALUE 'K'.
014200     05  WS-PARM-REMOVER         PIC X(01)         VALUE 'N'.
014300         88  WS-REMOVER-OUTLIERS            VALUE 'Y'.
014400     05  WS-PARM-SOVERIF         PIC X(01)         VALUE 'N'.
014500         88  WS-SOMENTE-VERIFICAR           VALUE 'Y'.
014600     05  WS-PARM-LIMIAR-M        PIC 9(07)         VALUE 100000.
014700     05  FILLER                  PIC X(20)         VALUE SPACES.
014800
014900*-----> FILE STATUS / ERROR HANDLING AREA
015000 01  WS-AREA-CONTROLE.
015100     05  WS-FIM-ARQUIVO          PIC X(01)         VALUE 'N'.
015200         88  WS-FIM-DE-ARQUIVO              VALUE 'Y'.
015300     05  WS-FS-ENTRADA           PIC X(02)         VALUE SPACES.
015400     05  WS-FS-SAIDA             PIC X(02)         VALUE SPACES.
015500     05  WS-MSG-ERRO             PIC X(40)         VALUE SPACES.
015600     05  WS-FS-MSG               PIC X(02)         VALUE SPACES.
015700     05  FILLER                  PIC X(09)         VALUE SPACES.
015800
015900*-----> DATE/TIME BANNER WORK AREA
016000 01  WS-AREA-DATA-HORA.
016100     05  WS-DTSYS                PIC 9(08).
016200     05  WS-HRSYS                PIC 9(08).
016300     05  WS-DTEDI                PIC X(10).
016400     05  WS-HREDI                PIC X(11).
016500     05  FILLER                  PIC X(11)         VALUE SPACES.
016600
016700*-----> DELIMITER AUTO-DETECT AREA (V10)
016800 01  WS-CTRL-DELIMITADOR.
016900     05  WS-DELIM-CHAR           PIC X(01)         VALUE ';'.
017000     05  WS-POS-VIRGULA          PIC 9(04) COMP    VALUE ZERO.
017100     05  FILLER                  PIC X(05)         VALUE SPACES.
017200
017300*-----> CONTROL TOTAL COUNTERS (BINARY - COUNTERS, NOT MONEY)
017400 01  WS-CONTADORES.
017500     05  WS-QTD-LIDOS            PIC 9(07) COMP    VALUE ZERO.
017600     05  WS-QTD-VALIDOS          PIC 9(07) COMP    VALUE ZERO.
017700     05  WS-QTD-ESCRITOS         PIC 9(07) COMP    VALUE ZERO.
017800     05  WS-QTD-OUTLIERS         PIC 9(07) COMP    VALUE ZERO.
017900     05  WS-QTD-SEGMENTOS        PIC 9(07) COMP    VALUE ZERO.
018000     05  WS-QTD-FEATURES         PIC 9(07) COMP    VALUE ZERO.
018100     05  WS-IDX                  PIC 9(04) COMP    VALUE ZERO.
018200     05  WS-SUB-MED              PIC 9(04) COMP    VALUE ZERO.
018300     05  FILLER                  PIC X(08)         VALUE SPACES.
018400
018500*-----> RAW INPUT FIELDS AFTER DELIMITER SPLIT (UNIT B INPUT)
018600 01  WS-CAMPOS-ENTRADA.
018700     05  WS-CE-EVENT             PIC X(40).
018800     05  WS-CE-NODE              PIC X(80).
018900     05  WS-CE-START             PIC X(20).
019000     05  WS-CE-END               PIC X(20).
019100     05  WS-CE-LATITUDE          PIC X(20).
019200     05  WS-CE-LONGITUDE         PIC X(20).
019300     05  WS-CE-ACCURACY          PIC X(12).
019400     05  FILLER                  PIC X(20)         VALUE SPACES.
019500
019600*-----> GENERIC TOLERANT NUMBER PARSER WORK AREA (UNIT B)
019700 01  WS-AREA-PARSE-NUM.
019800     05  WS-NP-TEXTO             PIC X(20).
019900     05  WS-NP-VALOR             PIC S9(13)V9(7)   VALUE ZERO.
020000     05  WS-NP-RAW-LAT           PIC S9(13)V9(7)   VALUE ZERO.
020100     05  WS-NP-RAW-LON           PIC S9(13)V9(7)   VALUE ZERO.
020200     05  WS-NP-ACUM              PIC S9(18) COMP   VALUE ZERO.
020300     05  WS-NP-DIVISOR           PIC 9(09) COMP    VALUE 1.
020400     05  WS-NP-VALIDO            PIC X(01)         VALUE 'N'.
020500         88  WS-NP-E-VALIDO                 VALUE 'Y'.
020600     05  WS-NP-ERRO              PIC X(01)         VALUE 'N'.
020700         88  WS-NP-EM-ERRO                  VALUE 'Y'.
020800     05  WS-NP-POS               PIC 9(02) COMP    VALUE ZERO.
020900     05  WS-NP-CARACTER          PIC X(01)         VALUE SPACE.
021000     05  WS-NP-DIGITO            PIC 9(01)         VALUE ZERO.
021100     05  WS-NP-SINAL-VAL         PIC S9(01)        VALUE 1.
021200     05  WS-NP-EXP-SINAL         PIC S9(01)        VALUE 1.
021300     05  WS-NP-EXP-VALOR         PIC 9(03) COMP    VALUE ZERO.
021400     05  WS-NP-CASAS-DEC         PIC 9(02) COMP    VALUE ZERO.
021500     05  WS-NP-VIU-PONTO         PIC X(01)         VALUE 'N'.
021600         88  WS-NP-JA-VIU-PONTO             VALUE 'Y'.
021700     05  WS-NP-VIU-DIGITO        PIC X(01)         VALUE 'N'.
021800         88  WS-NP-JA-VIU-DIGITO            VALUE 'Y'.
021900     05  WS-NP-EM-EXPOENTE       PIC X(01)         VALUE 'N'.
022000         88  WS-NP-JA-EM-EXPOENTE           VALUE 'Y'.
022100     05  WS-NP-TEVE-EXPOENTE     PIC X(01)         VALUE 'N'.
022200         88  WS-NP-HOUVE-EXPOENTE           VALUE 'Y'.
022300     05  FILLER                  PIC X(10)         VALUE SPACES.
022400
022500*-----> EPOCH-MILLISECONDS TO ISO-8601 WORK AREA (UNIT B / B1)
022600 01  WS-AREA-EPOCH.
022700     05  WS-EP-MSEC              PIC S9(15) COMP   VALUE ZERO.
022800     05  WS-EP-SEGUNDOS          PIC S9(13) COMP   VALUE ZERO.
022900     05  WS-EP-MS-RESTO          PIC S9(03) COMP   VALUE ZERO.
023000     05  WS-EP-DIAS              PIC S9(09) COMP   VALUE ZERO.
023100     05  WS-EP-SEG-DIA           PIC S9(05) COMP   VALUE ZERO.
023200     05  WS-EP-HORA              PIC 9(02) COMP    VALUE ZERO.
023300     05  WS-EP-MINUTO            PIC 9(02) COMP    VALUE ZERO.
023400     05  WS-EP-SEGUNDO           PIC 9(02) COMP    VALUE ZERO.
023500*-----> CIVIL-DATE-FROM-DAYS (PROLEPTIC GREGORIAN) SCRATCH
023600     05  WS-CD-Z                 PIC S9(09) COMP   VALUE ZERO.
023700     05  WS-CD-ERA               PIC S9(09) COMP   VALUE ZERO.
023800     05  WS-CD-DOE               PIC 9(09) COMP    VALUE ZERO.
023900     05  WS-CD-YOE                PIC 9(09) COMP   VALUE ZERO.
024000     05  WS-CD-Y                 PIC S9(09) COMP   VALUE ZERO.
024100     05  WS-CD-DOY               PIC 9(09) COMP    VALUE ZERO.
024200     05  WS-CD-MP                PIC 9(09) COMP    VALUE ZERO.
024300     05  WS-CD-D                 PIC 9(09) COMP    VALUE ZERO.
024400     05  WS-CD-M                 PIC 9(09) COMP    VALUE ZERO.
024500*-----> ASSEMBLED ISO-8601 TIMESTAMP TEXT (BUILT VIA STRING)
024600     05  WS-ISO-ANO              PIC 9(04).
024700     05  WS-ISO-MES              PIC 9(02).
024800     05  WS-ISO-DIA              PIC 9(02).
024900     05  WS-ISO-HORA             PIC 9(02).
025000     05  WS-ISO-MINUTO           PIC 9(02).
025100     05  WS-ISO-SEGUNDO          PIC 9(02).
025200     05  WS-ISO-FRAC             PIC 9(06).
025300     05  WS-ISO-TEXTO            PIC X(25)         VALUE SPACES.
025400*-----> ALTERNATE DATE-PART/TIME-PART VIEW OF THE ASSEMBLED ISO
025500*       TEXT ABOVE - USED BY 3100 BELOW TO CONFIRM BOTH HALVES
025600*      WERE ACTUALLY BUILT BEFORE THE STRING GOES TO THE TABLE
025700     05  WS-ISO-TEXTO-R REDEFINES WS-ISO-TEXTO.
025800         10  WS-ISO-TEXTO-DATA   PIC X(10).
025900         10  FILLER              PIC X(01).
026000         10  WS-ISO-TEXTO-HORA   PIC X(14).
026100
026200*-----> TRIGONOMETRIC WORK AREA - LOCAL SINE/COS/SQRT/ATAN (V05)
026300 01  WS-CONSTANTES-TRIG.
026400     05  WS-CONST-PI             PIC S9(1)V9(9)    VALUE 3.141592654.
026500     05  WS-CONST-RAIO-TERRA     PIC 9(07)         VALUE 6371000.
026600     05  FILLER                  PIC X(10)         VALUE SPACES.
026700 01  WS-AREA-TRIG.
026800     05  WS-TRIG-X               PIC S9(3)V9(9)    VALUE ZERO.
026900     05  WS-TRIG-X2              PIC S9(3)V9(9)    VALUE ZERO.
027000     05  WS-TRIG-RESULTADO       PIC S9(3)V9(9)    VALUE ZERO.
027100     05  WS-TRIG-POT             PIC S9(3)V9(9)    VALUE ZERO.
027200     05  WS-TRIG-TERMO           PIC S9(3)V9(9)    VALUE ZERO.
027300     05  WS-TRIG-CONTADOR        PIC 9(02) COMP    VALUE ZERO.
027400     05  FILLER                  PIC X(10)         VALUE SPACES.
027500
027600*-----> HAVERSINE DISTANCE WORK AREA (UNIT C / B5)
027700 01  WS-AREA-HAVERSINE.
027800     05  WS-CENTRO-LAT           PIC S9(3)V9(7)    VALUE ZERO.
027900     05  WS-CENTRO-LON           PIC S9(3)V9(7)    VALUE ZERO.
028000     05  WS-SEN-DPHI2            PIC S9(3)V9(9)    VALUE ZERO.
028100     05  WS-SEN-DLAM2            PIC S9(3)V9(9)    VALUE ZERO.
028200     05  WS-COS-LAT1             PIC S9(3)V9(9)    VALUE ZERO.
028300     05  WS-COS-LAT2             PIC S9(3)V9(9)    VALUE ZERO.
028400     05  WS-HAV-A                PIC S9(3)V9(9)    VALUE ZERO.
028500     05  WS-RAIZ-A               PIC S9(3)V9(9)    VALUE ZERO.
028600     05  WS-RAIZ-1MA             PIC S9(3)V9(9)    VALUE ZERO.
028700     05  WS-ARCTAN-T             PIC S9(3)V9(9)    VALUE ZERO.
028800     05  WS-HAV-C                PIC S9(3)V9(9)    VALUE ZERO.
028900     05  WS-DIST-METROS-CALC     PIC S9(09)V9(02)  VALUE ZERO.
029000     05  WS-DIST-KM-1DP          PIC S9(07)V9(01)  VALUE ZERO.
029100     05  WS-LIMIAR-KM-1DP        PIC S9(07)V9(01)  VALUE ZERO.
029200     05  FILLER                  PIC X(10)         VALUE SPACES.
029300
029400*-----> IN-MEMORY POINT TABLE (UNIT A / B4 / B6 / B7)
029500 01  WS-TABELA-PONTOS.
029600     05  WS-PONTO OCCURS 1 TO 2000 TIMES
029700                  DEPENDING ON WS-QTD-VALIDOS
029800                  INDEXED BY WS-IX-PONTO.
029900         10  PP-LAT              PIC S9(3)V9(7).
030000         10  PP-LAT-ESCALADA REDEFINES PP-LAT
030100                                 PIC S9(10).
030200         10  PP-LON              PIC S9(3)V9(7).
030300         10  PP-EVENT            PIC X(40).
030400         10  PP-NODE             PIC X(80).
030500         10  PP-START-ISO        PIC X(25).
030600         10  PP-END-ISO          PIC X(25).
030700         10  PP-ACCURACY         PIC S9(7)V9(3).
030800         10  PP-ACCURACY-BRUTA REDEFINES PP-ACCURACY
030900                                 PIC S9(10).
031000         10  PP-ACCURACY-NULA    PIC X(01)        VALUE 'N'.
031100             88  PP-ACCURACY-E-NULA         VALUE 'Y'.
031200         10  PP-OUTLIER          PIC X(01)        VALUE 'N'.
031300             88  PP-E-OUTLIER               VALUE 'Y'.
031400         10  PP-DIST-METROS      PIC 9(09)V9(02)  VALUE ZERO.
031500         10  FILLER              PIC X(08)        VALUE SPACES.
031600
031700*-----> SORTED LATITUDE / LONGITUDE ARRAYS FOR MEDIAN CENTER
031800*       (TABLE-SORT IDIOM, NO SD/GIVING - SEE FILELECT SHOP NOTE)
031900 01  WS-TABELA-ORDENADA.
032000     05  FILLER                  PIC X(10)         VALUE SPACES.
032100     05  WS-LAT-ORD OCCURS 1 TO 2000 TIMES
032200                    DEPENDING ON WS-QTD-VALIDOS
032300                    PIC S9(3)V9(7).
032400     05  WS-LON-ORD OCCURS 1 TO 2000 TIMES
032500                    DEPENDING ON WS-QTD-VALIDOS
032600                    PIC S9(3)V9(7).
032700
032800*-----> OUTLIER REPORT LINE (DISPLAY / SYSOUT)
032900 01  WS-LINHA-OUTLIER            PIC X(100)        VALUE SPACES.
033000 01  WS-LINHA-OUTLIER-R.
033100     05  FILLER                  PIC X(02)         VALUE '- '.
033200     05  FILLER                  PIC X(06)         VALUE 'Point '.
033300     05  WS-LO-NUMERO            PIC ZZZ9.
033400     05  FILLER                  PIC X(03)         VALUE ': ('.
033500     05  WS-LO-LAT               PIC -ZZ9.999999.
033600     05  FILLER                  PIC X(02)         VALUE ', '.
033700     05  WS-LO-LON               PIC -ZZZ9.999999.
033800     05  FILLER                  PIC X(05)         VALUE ') - '.
033900     05  WS-LO-EVENT             PIC X(40).
034000     05  FILLER                  PIC X(02)         VALUE ' ['.
034100     05  WS-LO-DIST              PIC ZZZ9.9.
034200     05  FILLER                  PIC X(14)         VALUE 'km from center'.
034300     05  FILLER                  PIC X(01)         VALUE ']'.
034400     05  FILLER                  PIC X(04)         VALUE SPACES.
034500
034600*-----> LINE-BUILD AREA FOR GEO-SAIDA OUTPUT (STRING TARGET)
034700 01  WS-LINHA-SAIDA               PIC X(200)       VALUE SPACES.
034800 01  WS-LON-EDITADA               PIC -ZZZ9.9999999.
034900 01  WS-LAT-EDITADA               PIC -ZZ9.9999999.
035000 01  WS-ACC-EDITADA               PIC ZZZZZZ9.999.
035100 01  WS-OUTLIER-TEXTO             PIC X(05)        VALUE 'false'.
035200
035300*-----> PATH FEATURE (LINESTRING) COORDINATE LIST - ACCUMULATED ONE
035400*       "[LON,LAT]" PAIR AT A TIME BY 5020 BELOW AS EACH RETAINED
035500*       POINT IS WRITTEN, THEN UNLOADED IN 200-BYTE-LINE BLOCKS
035600*       BY 5210 - 2000 POINTS AT ~29 BYTES EACH, ROUNDED UP
035700 01  WS-TRILHA-TEXTO              PIC X(60000)     VALUE SPACES.
035800 01  WS-AREA-TRILHA.
035900     05  WS-TRILHA-LEN            PIC 9(05) COMP    VALUE 1.
036000     05  WS-TRILHA-POS            PIC 9(05) COMP    VALUE ZERO.
036100     05  WS-TRILHA-TAM            PIC 9(05) COMP    VALUE ZERO.
036200     05  WS-TRILHA-RESTAM         PIC 9(05) COMP    VALUE ZERO.
036300     05  WS-TRILHA-NUMDIG         PIC 9      COMP    VALUE ZERO.
036400     05  WS-TRILHA-INICIO         PIC 9      COMP    VALUE ZERO.
036500     05  FILLER                   PIC X(08)         VALUE SPACES.
036600*-----> V13 - "Path with <n> points" IS NOW BUILT BY 5030 BELOW
036700*       FROM THIS EDITED COUNT REFERENCE-MODIFIED TO ITS
036800*       SIGNIFICANT DIGITS ONLY - NO PADDED-GROUP LITERAL LEFT
036900*       LYING AROUND FOR A STRING TO PULL IN WHOLE (SEE
037000*       MAINTENANCE LOG)
037100 01  WS-TRILHA-QTD                PIC ZZZ9.
037200*-----> V13 - WIDE SCRATCH AREA FOR ONE POINT FEATURE'S JSON,
037300*       UNLOADED IN 190-BYTE-LINE BLOCKS BY 5110 SINCE
037400*       REG-GEO-SAIDA IS ONLY X(200) - SEE MAINTENANCE LOG
037500 01  WS-PONTO-TEXTO               PIC X(600)       VALUE SPACES.
037600 01  WS-AREA-PONTO.
037700     05  WS-PONTO-LEN             PIC 9(05) COMP    VALUE 1.
037800     05  WS-PONTO-POS             PIC 9(05) COMP    VALUE ZERO.
037900     05  WS-PONTO-TAM             PIC 9(05) COMP    VALUE ZERO.
038000     05  WS-PONTO-RESTAM          PIC 9(05) COMP    VALUE ZERO.
038100     05  FILLER                   PIC X(10)         VALUE SPACES.
038200
038300 01  FILLER                       PIC X(60)        VALUE
038400     '****** END OF WORKING-STORAGE - TGA001 ******'.
038500
038600 PROCEDURE DIVISION.
038700*==================*
038800*--------------------------------------------------------------*
038900*    MAIN LINE
039000*--------------------------------------------------------------*
039100 000-TGA001.
039200
039300     PERFORM 0100-LER-PARAMETROS
039400     PERFORM 0200-ABRIR-ARQUIVOS
039500     PERFORM 1000-LER-CABECALHO
039600     PERFORM 2000-LER-AUDITORIA
039700     PERFORM 2100-PROCESSAR-REGISTRO
039800         UNTIL WS-FIM-DE-ARQUIVO
039900     PERFORM 4000-DETECTAR-OUTLIERS
040000     PERFORM 4500-RELATAR-OUTLIERS
040100     PERFORM 5000-GRAVAR-SAIDA
040200     PERFORM 9000-TOTAIS-CONTROLE
040300     PERFORM 9500-FECHAR-ARQUIVOS
040400     STOP RUN
040500     .
040600*--------------------------------------------------------------*
040700*    READ THE JOB PARAMETER CARD AND ANNOUNCE THE RUN
040800*--------------------------------------------------------------*
040900 0100-LER-PARAMETROS.
041000
041100     DISPLAY '*--------------------------------*'
041200     DISPLAY '*  TGA001 - AUDIT TRAIL GEO CONV  *'
041300     DISPLAY '*  DEPT OF TRANSPORTATION - I S D *'
041400     DISPLAY '*--------------------------------*'
041500
041600     PERFORM 0150-DATA-HORA
041700
041800     DISPLAY ' *----------------------------------------*'
041900     DISPLAY ' * START  : ' WS-DTEDI ' AT ' WS-HREDI
042000     DISPLAY ' *----------------------------------------*'
042100
042200     ACCEPT WS-CARTAO-PARM FROM SYSIN
042300
042400     MOVE WS-CP-ARQ-ENTRADA      TO WS-PARM-ARQ-ENTRADA
042500     MOVE WS-CP-ARQ-SAIDA        TO WS-PARM-ARQ-SAIDA
042600     MOVE WS-CP-FORMATO          TO WS-PARM-FORMATO
042700     MOVE WS-CP-REMOVER          TO WS-PARM-REMOVER
042800     MOVE WS-CP-SOVERIF          TO WS-PARM-SOVERIF
042900*    V12 - OPERATOR UPSI-0 OVERRIDE - FORCES A VERIFY-ONLY DRY    04000204
043000*    RUN FROM THE JCL WITHOUT REPUNCHING THE PARM CARD            04000205
043100     IF UPSI-VERIF-LIGADO
043200        SET WS-SOMENTE-VERIFICAR TO TRUE
043300     END-IF
043400
043500     IF WS-CP-LIMIAR = ZERO
043600        MOVE 100000              TO WS-PARM-LIMIAR-M
043700     ELSE
043800        MOVE WS-CP-LIMIAR        TO WS-PARM-LIMIAR-M
043900     END-IF
044000
044100     IF WS-SOMENTE-VERIFICAR
044200        SET WS-REMOVER-OUTLIERS  TO TRUE
044300     END-IF
044400
044500     DISPLAY 'Converting ' WS-PARM-ARQ-ENTRADA
044600             ' to ' WS-PARM-ARQ-SAIDA '...'
044700
044800     IF WS-REMOVER-OUTLIERS
044900        COMPUTE WS-LIMIAR-KM-1DP ROUNDED =
045000                WS-PARM-LIMIAR-M / 1000
045100        DISPLAY 'Outlier removal enabled (threshold: '
045200                WS-LIMIAR-KM-1DP 'km)'
045300     END-IF
045400     .
045500*--------------------------------------------------------------*
045600*    OBTAIN SYSTEM DATE AND TIME FOR THE RUN BANNER
045700*--------------------------------------------------------------*
045800 0150-DATA-HORA.
045900
046000     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
046100     STRING  WS-DTSYS (5:2) '/'
046200             WS-DTSYS (7:2) '/'
046300             WS-DTSYS (1:4)
046400     DELIMITED BY SIZE INTO WS-DTEDI
046500
046600     ACCEPT  WS-HRSYS  FROM TIME
046700     STRING  WS-HRSYS (1:2) ':'
046800             WS-HRSYS (3:2) ':'
046900             WS-HRSYS (5:2)
047000     DELIMITED BY SIZE INTO WS-HREDI
047100     .
047200*--------------------------------------------------------------*
047300*    OPEN THE AUDIT TRAIL AND FEATURE/PLACEMARK OUTPUT FILES
047400*--------------------------------------------------------------*
047500 0200-ABRIR-ARQUIVOS.
047600
047700     OPEN INPUT AUDITORIA-IN
047800     IF WS-FS-ENTRADA NOT = '00'
047900        MOVE 'ERROR OPENING AUDIT TRAIL FILE'  TO WS-MSG-ERRO
048000        MOVE WS-FS-ENTRADA                     TO WS-FS-MSG
048100        GO TO 999-ERRO
048200     END-IF
048300
048400     IF NOT WS-SOMENTE-VERIFICAR
048500        OPEN OUTPUT GEO-SAIDA
048600        IF WS-FS-SAIDA NOT = '00'
048700           MOVE 'ERROR OPENING GEO OUTPUT FILE'  TO WS-MSG-ERRO
048800           MOVE WS-FS-SAIDA                      TO WS-FS-MSG
048900           GO TO 999-ERRO
049000        END-IF
049100     END-IF
049200     .
049300*--------------------------------------------------------------*
049400*    READ THE HEADER LINE AND AUTO-DETECT THE FIELD DELIMITER
049500*--------------------------------------------------------------*
049600 1000-LER-CABECALHO.
049700
049800     READ AUDITORIA-IN INTO REG-AUDITORIA-IN
049900     IF WS-FS-ENTRADA NOT = '00' AND NOT = '10'
050000        MOVE 'ERROR READING HEADER LINE'   TO WS-MSG-ERRO
050100        MOVE WS-FS-ENTRADA                 TO WS-FS-MSG
050200        GO TO 999-ERRO
050300     END-IF
050400
050500     MOVE ZERO TO WS-POS-VIRGULA
050600     INSPECT REG-AUDITORIA-IN
050700         TALLYING WS-POS-VIRGULA FOR ALL ','
050800
050900     IF WS-POS-VIRGULA > ZERO
051000        MOVE ',' TO WS-DELIM-CHAR
051100     ELSE
051200        MOVE ';' TO WS-DELIM-CHAR
051300     END-IF
051400     .
051500*--------------------------------------------------------------*
051600*    READ ONE AUDIT TRAIL RECORD
051700*--------------------------------------------------------------*
051800 2000-LER-AUDITORIA.
051900
052000     READ AUDITORIA-IN INTO REG-AUDITORIA-IN
052100         AT END
052200            MOVE 'Y' TO WS-FIM-ARQUIVO
052300         NOT AT END
052400            ADD 1 TO WS-QTD-LIDOS
052500     END-READ
052600
052700     IF WS-FS-ENTRADA NOT = '00' AND NOT = '10'
052800        MOVE 'ERROR READING AUDIT TRAIL RECORD' TO WS-MSG-ERRO
052900        MOVE WS-FS-ENTRADA                      TO WS-FS-MSG
053000        GO TO 999-ERRO
053100     END-IF
053200     .
053300*--------------------------------------------------------------*
053400*    UNIT A - PARSE, NORMALIZE AND FILE ONE RECORD
053500*--------------------------------------------------------------*
053600 2100-PROCESSAR-REGISTRO.
053700
053800     IF NOT WS-FIM-DE-ARQUIVO
053900        PERFORM 2200-SEPARAR-CAMPOS
054000        PERFORM 2300-PARSE-LAT-LON
054100        IF WS-NP-E-VALIDO
054200           PERFORM 2700-PARSE-DATAS-E-PRECISAO
054300           PERFORM 2900-CARREGAR-PONTO
054400        END-IF
054500        PERFORM 2000-LER-AUDITORIA
054600     END-IF
054700     .
054800*--------------------------------------------------------------*
054900*    SPLIT THE INPUT LINE ON THE DETECTED DELIMITER (UNIT A 2A)
055000*--------------------------------------------------------------*
055100 2200-SEPARAR-CAMPOS.
055200
055300     UNSTRING REG-AUDITORIA-IN DELIMITED BY WS-DELIM-CHAR
055400         INTO WS-CE-EVENT     WS-CE-NODE
055500              WS-CE-START     WS-CE-END
055600              WS-CE-LATITUDE  WS-CE-LONGITUDE
055700              WS-CE-ACCURACY
055800     END-UNSTRING
055900     .
056000*--------------------------------------------------------------*
056100*    PARSE LATITUDE AND LONGITUDE - DROP RECORD IF EITHER
056200*    IS BLANK OR UNPARSEABLE (BUSINESS RULE B4)
056300*--------------------------------------------------------------*
056400 2300-PARSE-LAT-LON.
056500
056600     MOVE WS-CE-LATITUDE  TO WS-NP-TEXTO
056700     PERFORM 3200-PARSE-NUMERICO
056800     IF WS-NP-E-VALIDO
056900        MOVE WS-NP-VALOR TO WS-NP-RAW-LAT
057000     END-IF
057100
057200     IF WS-NP-E-VALIDO
057300        MOVE WS-CE-LONGITUDE TO WS-NP-TEXTO
057400        PERFORM 3200-PARSE-NUMERICO
057500        IF WS-NP-E-VALIDO
057600           MOVE WS-NP-VALOR TO WS-NP-RAW-LON
057700        END-IF
057800     END-IF
057900
058000     IF WS-NP-E-VALIDO
058100        PERFORM 2600-NORMALIZAR-COORD
058200        MOVE WS-NP-RAW-LAT TO PP-LAT (WS-QTD-VALIDOS + 1)
058300        MOVE WS-NP-RAW-LON TO PP-LON (WS-QTD-VALIDOS + 1)
058400*       V12 - CATCH A LATITUDE SO SMALL IT WENT TO RAW ZERO       04000208
058500*       WHEN SQUEEZED INTO THE S9(3)V9(7) TABLE FIELD             04000209
058600        IF PP-LAT-ESCALADA (WS-QTD-VALIDOS + 1) = ZERO
058700           AND WS-NP-RAW-LAT NOT = ZERO
058800           DISPLAY 'WARNING - LATITUDE PRECISION LOST ON STORE, '
058900                   'RECORD ' WS-QTD-VALIDOS
059000        END-IF
059100     END-IF
059200     .
059300*--------------------------------------------------------------*
059400*    NORMALIZE A SCALED-INTEGER COORDINATE PAIR - APPLIED TO
059500*    THE FULL-PRECISION RAW VALUE BEFORE IT IS TRUNCATED INTO
059600*    THE POINT TABLE (BUSINESS RULE B3 - SOURCE UNIT STORES
059700*    DEGREES TIMES 1.0E7)
059800*--------------------------------------------------------------*
059900 2600-NORMALIZAR-COORD.
060000
060100     IF WS-NP-RAW-LAT > 90 OR WS-NP-RAW-LAT < -90
060200        OR WS-NP-RAW-LON > 180 OR WS-NP-RAW-LON < -180
060300        DIVIDE WS-NP-RAW-LAT BY 10000000 GIVING WS-NP-RAW-LAT
060400        DIVIDE WS-NP-RAW-LON BY 10000000 GIVING WS-NP-RAW-LON
060500     END-IF
060600     .
060700*--------------------------------------------------------------*
060800*    PARSE START/END TIMESTAMPS AND ACCURACY (UNIT A 2C/2D)
060900*--------------------------------------------------------------*
061000 2700-PARSE-DATAS-E-PRECISAO.
061100
061200     MOVE SPACES TO PP-START-ISO (WS-QTD-VALIDOS + 1)
061300     MOVE WS-CE-START TO WS-NP-TEXTO
061400     PERFORM 3200-PARSE-NUMERICO
061500     IF WS-NP-E-VALIDO
061600        MOVE WS-NP-VALOR TO WS-EP-MSEC
061700        PERFORM 3100-CONVERTER-EPOCH-ISO
061800        MOVE WS-ISO-TEXTO TO PP-START-ISO (WS-QTD-VALIDOS + 1)
061900     END-IF
062000
062100     MOVE SPACES TO PP-END-ISO (WS-QTD-VALIDOS + 1)
062200     MOVE WS-CE-END TO WS-NP-TEXTO
062300     PERFORM 3200-PARSE-NUMERICO
062400     IF WS-NP-E-VALIDO
062500        MOVE WS-NP-VALOR TO WS-EP-MSEC
062600        PERFORM 3100-CONVERTER-EPOCH-ISO
062700        MOVE WS-ISO-TEXTO TO PP-END-ISO (WS-QTD-VALIDOS + 1)
062800     END-IF
062900
063000     SET PP-ACCURACY-E-NULA (WS-QTD-VALIDOS + 1) TO TRUE
063100     MOVE ZERO TO PP-ACCURACY (WS-QTD-VALIDOS + 1)
063200     MOVE WS-CE-ACCURACY TO WS-NP-TEXTO
063300     PERFORM 3200-PARSE-NUMERICO
063400     IF WS-NP-E-VALIDO
063500        MOVE WS-NP-VALOR TO PP-ACCURACY (WS-QTD-VALIDOS + 1)
063600*       V12 - CATCH AN ACCURACY VALUE SO SMALL IT WENT TO RAW     04000210
063700*       ZERO WHEN SQUEEZED INTO THE S9(7)V9(3) TABLE FIELD        04000211
063800        IF PP-ACCURACY-BRUTA (WS-QTD-VALIDOS + 1) = ZERO
063900           AND WS-NP-VALOR NOT = ZERO
064000           DISPLAY 'WARNING - ACCURACY PRECISION LOST ON STORE, '
064100                   'RECORD ' WS-QTD-VALIDOS
064200        END-IF
064300        MOVE 'N' TO PP-ACCURACY-NULA (WS-QTD-VALIDOS + 1)
064400     END-IF
064500     .
064600*--------------------------------------------------------------*
064700*    UNIT B (B1) - EPOCH MILLISECONDS TO ISO-8601 UTC TEXT
064800*--------------------------------------------------------------*
064900 3100-CONVERTER-EPOCH-ISO.
065000*    V11 - PRE-1970 (NEGATIVE) EPOCH-MS NOW FLOORED, NOT          04000100
065100*    TRUNCATED, SO TIME-OF-DAY AND DATE STAY CORRECT - SEE        04000101
065200*    MAINTENANCE LOG                                              04000102
065300
065400     COMPUTE WS-EP-SEGUNDOS = WS-EP-MSEC / 1000
065500     COMPUTE WS-EP-MS-RESTO = WS-EP-MSEC -
065600             (WS-EP-SEGUNDOS * 1000)
065700     IF WS-EP-MS-RESTO < ZERO
065800        ADD 1000 TO WS-EP-MS-RESTO
065900        SUBTRACT 1 FROM WS-EP-SEGUNDOS
066000     END-IF
066100
066200     COMPUTE WS-EP-DIAS   = WS-EP-SEGUNDOS / 86400
066300     COMPUTE WS-EP-SEG-DIA = WS-EP-SEGUNDOS -
066400             (WS-EP-DIAS * 86400)
066500     IF WS-EP-SEG-DIA < ZERO
066600        ADD 86400 TO WS-EP-SEG-DIA
066700        SUBTRACT 1 FROM WS-EP-DIAS
066800     END-IF
066900
067000     COMPUTE WS-EP-HORA   = WS-EP-SEG-DIA / 3600
067100     COMPUTE WS-EP-MINUTO = (WS-EP-SEG-DIA - (WS-EP-HORA * 3600))
067200             / 60
067300     COMPUTE WS-EP-SEGUNDO = WS-EP-SEG-DIA - (WS-EP-HORA * 3600)
067400             - (WS-EP-MINUTO * 60)
067500
067600     PERFORM 3110-DATA-CIVIL-DE-DIAS
067700
067800     MOVE WS-EP-HORA    TO WS-ISO-HORA
067900     MOVE WS-EP-MINUTO  TO WS-ISO-MINUTO
068000     MOVE WS-EP-SEGUNDO TO WS-ISO-SEGUNDO
068100     COMPUTE WS-ISO-FRAC = WS-EP-MS-RESTO * 1000
068200
068300     IF WS-EP-MS-RESTO = ZERO
068400        STRING WS-ISO-ANO    '-' WS-ISO-MES    '-' WS-ISO-DIA
068500               'T'
068600               WS-ISO-HORA   ':' WS-ISO-MINUTO  ':' WS-ISO-SEGUNDO
068700               '+00:00'
068800               DELIMITED BY SIZE INTO WS-ISO-TEXTO
068900     ELSE
069000        STRING WS-ISO-ANO    '-' WS-ISO-MES    '-' WS-ISO-DIA
069100               'T'
069200               WS-ISO-HORA   ':' WS-ISO-MINUTO  ':' WS-ISO-SEGUNDO
069300               '.'  WS-ISO-FRAC
069400               '+00:00'
069500               DELIMITED BY SIZE INTO WS-ISO-TEXTO
069600     END-IF
069700*    V12 - CONFIRM BOTH HALVES OF THE ASSEMBLED STRING LANDED     04000206
069800*    BEFORE IT IS HANDED TO THE POINT TABLE (SEE MAINT LOG)       04000207
069900     IF WS-ISO-TEXTO-DATA = SPACES OR WS-ISO-TEXTO-HORA = SPACES
070000        DISPLAY 'WARNING - INCOMPLETE ISO TIMESTAMP BUILT FOR '
070100                'EPOCH-MS ' WS-EP-MSEC
070200     END-IF
070300     .
070400*--------------------------------------------------------------*
070500*    PROLEPTIC-GREGORIAN CIVIL DATE FROM A DAY COUNT (V08 - Y2K
070600*    REVIEW CONFIRMED CENTURY TEST BELOW IS YEAR-2000 SAFE)
070700*--------------------------------------------------------------*
070800 3110-DATA-CIVIL-DE-DIAS.
070900
071000     COMPUTE WS-CD-Z = WS-EP-DIAS + 719468
071100
071200     COMPUTE WS-CD-ERA = WS-CD-Z / 146097
071300     COMPUTE WS-CD-DOE = WS-CD-Z - (WS-CD-ERA * 146097)
071400
071500     COMPUTE WS-CD-YOE = (WS-CD-DOE
071600             - (WS-CD-DOE / 1460)
071700             + (WS-CD-DOE / 36524)
071800             - (WS-CD-DOE / 146096)) / 365
071900
072000     COMPUTE WS-CD-DOY = WS-CD-DOE
072100             - ((365 * WS-CD-YOE) + (WS-CD-YOE / 4)
072200             - (WS-CD-YOE / 100))
072300
072400     COMPUTE WS-CD-MP = ((5 * WS-CD-DOY) + 2) / 153
072500
072600     COMPUTE WS-CD-D = WS-CD-DOY
072700             - (((153 * WS-CD-MP) + 2) / 5) + 1
072800
072900     IF WS-CD-MP < 10
073000        COMPUTE WS-CD-M = WS-CD-MP + 3
073100     ELSE
073200        COMPUTE WS-CD-M = WS-CD-MP - 9
073300     END-IF
073400
073500     COMPUTE WS-CD-Y = WS-CD-YOE + (WS-CD-ERA * 400)
073600     IF WS-CD-M <= 2
073700        COMPUTE WS-CD-Y = WS-CD-Y + 1
073800     END-IF
073900
074000     MOVE WS-CD-Y TO WS-ISO-ANO
074100     MOVE WS-CD-M TO WS-ISO-MES
074200     MOVE WS-CD-D TO WS-ISO-DIA
074300     .
074400*--------------------------------------------------------------*
074500*    UNIT B (B2) - TOLERANT NUMERIC PARSE (STD, THEN EUROPEAN)
074600*--------------------------------------------------------------*
074700 3200-PARSE-NUMERICO.
074800
074900     MOVE 'N' TO WS-NP-VALIDO
075000     MOVE ZERO TO WS-NP-VALOR
075100
075200     IF WS-NP-TEXTO NOT = SPACES AND WS-NP-TEXTO NOT = LOW-VALUES
075300        PERFORM 3210-TENTAR-PADRAO
075400        IF NOT WS-NP-E-VALIDO
075500           PERFORM 3220-NORMALIZAR-EUROPEU
075600           PERFORM 3210-TENTAR-PADRAO
075700        END-IF
075800     END-IF
075900     .
076000*--------------------------------------------------------------*
076100*    SCAN WS-NP-TEXTO AS A STANDARD DECIMAL / SCIENTIFIC NUMBER
076200*--------------------------------------------------------------*
076300 3210-TENTAR-PADRAO.
076400
076500     MOVE 'N' TO WS-NP-VALIDO WS-NP-ERRO
076600                 WS-NP-VIU-PONTO WS-NP-VIU-DIGITO
076700                 WS-NP-EM-EXPOENTE WS-NP-TEVE-EXPOENTE
076800     MOVE ZERO TO WS-NP-ACUM WS-NP-EXP-VALOR WS-NP-CASAS-DEC
076900     MOVE 1    TO WS-NP-SINAL-VAL WS-NP-EXP-SINAL WS-NP-DIVISOR
077000
077100     PERFORM 3211-EXAMINAR-CARACTER
077200         VARYING WS-NP-POS FROM 1 BY 1
077300         UNTIL WS-NP-POS > 20 OR WS-NP-EM-ERRO
077400
077500     IF WS-NP-EM-ERRO OR NOT WS-NP-JA-VIU-DIGITO
077600        MOVE 'N' TO WS-NP-VALIDO
077700     ELSE
077800        PERFORM 3212-ACUMULAR-DIVISOR
077900            WS-NP-CASAS-DEC TIMES
078000        DIVIDE WS-NP-ACUM BY WS-NP-DIVISOR GIVING WS-NP-VALOR
078100        IF WS-NP-SINAL-VAL = -1
078200           COMPUTE WS-NP-VALOR = WS-NP-VALOR * -1
078300        END-IF
078400        IF WS-NP-HOUVE-EXPOENTE
078500           PERFORM 3213-APLICAR-POTENCIA-DEZ
078600               WS-NP-EXP-VALOR TIMES
078700        END-IF
078800        MOVE 'Y' TO WS-NP-VALIDO
078900     END-IF
079000     .
079100*--------------------------------------------------------------*
079200*    EXAMINE ONE CHARACTER OF THE CANDIDATE NUMBER (CALLED BY
079300*    3210 ABOVE, ONE INVOCATION PER CHARACTER POSITION)
079400*--------------------------------------------------------------*
079500 3211-EXAMINAR-CARACTER.
079600
079700     MOVE WS-NP-TEXTO (WS-NP-POS:1) TO WS-NP-CARACTER
079800     EVALUATE TRUE
079900         WHEN WS-NP-CARACTER = SPACE
080000             CONTINUE
080100         WHEN WS-NP-CARACTER = '+' OR WS-NP-CARACTER = '-'
080200             IF WS-NP-JA-VIU-DIGITO
080300                AND NOT WS-NP-JA-EM-EXPOENTE
080400                MOVE 'Y' TO WS-NP-ERRO
080500             ELSE
080600                IF WS-NP-JA-EM-EXPOENTE
080700                   IF WS-NP-CARACTER = '-'
080800                      MOVE -1 TO WS-NP-EXP-SINAL
080900                   END-IF
081000                ELSE
081100                   IF WS-NP-CARACTER = '-'
081200                      MOVE -1 TO WS-NP-SINAL-VAL
081300                   END-IF
081400                END-IF
081500             END-IF
081600         WHEN WS-NP-CARACTER = '.'
081700             IF WS-NP-JA-VIU-PONTO OR WS-NP-JA-EM-EXPOENTE
081800                MOVE 'Y' TO WS-NP-ERRO
081900             ELSE
082000                MOVE 'Y' TO WS-NP-VIU-PONTO
082100             END-IF
082200         WHEN WS-NP-CARACTER = 'E' OR WS-NP-CARACTER = 'e'
082300             IF WS-NP-JA-EM-EXPOENTE
082400                OR NOT WS-NP-JA-VIU-DIGITO
082500                MOVE 'Y' TO WS-NP-ERRO
082600             ELSE
082700                MOVE 'Y' TO WS-NP-EM-EXPOENTE
082800                MOVE 'Y' TO WS-NP-TEVE-EXPOENTE
082900             END-IF
083000         WHEN WS-NP-CARACTER IS NUMERIC-EXT
083100             MOVE WS-NP-CARACTER TO WS-NP-DIGITO
083200             MOVE 'Y' TO WS-NP-VIU-DIGITO
083300             IF WS-NP-JA-EM-EXPOENTE
083400                COMPUTE WS-NP-EXP-VALOR =
083500                        (WS-NP-EXP-VALOR * 10) + WS-NP-DIGITO
083600             ELSE
083700                COMPUTE WS-NP-ACUM =
083800                        (WS-NP-ACUM * 10) + WS-NP-DIGITO
083900                IF WS-NP-JA-VIU-PONTO
084000                   ADD 1 TO WS-NP-CASAS-DEC
084100                END-IF
084200             END-IF
084300         WHEN OTHER
084400             MOVE 'Y' TO WS-NP-ERRO
084500     END-EVALUATE
084600     .
084700*--------------------------------------------------------------*
084800*    SHIFT THE DECIMAL DIVISOR ONE PLACE (CALLED WS-NP-CASAS-DEC
084900*    TIMES BY 3210 ABOVE TO BUILD 10 ** WS-NP-CASAS-DEC)
085000*--------------------------------------------------------------*
085100 3212-ACUMULAR-DIVISOR.
085200
085300     COMPUTE WS-NP-DIVISOR = WS-NP-DIVISOR * 10
085400     .
085500*--------------------------------------------------------------*
085600*    APPLY ONE POWER OF TEN FOR THE SCIENTIFIC-NOTATION
085700*    EXPONENT (CALLED WS-NP-EXP-VALOR TIMES BY 3210 ABOVE)
085800*--------------------------------------------------------------*
085900 3213-APLICAR-POTENCIA-DEZ.
086000
086100     IF WS-NP-EXP-SINAL = 1
086200        COMPUTE WS-NP-VALOR = WS-NP-VALOR * 10
086300     ELSE
086400        COMPUTE WS-NP-VALOR = WS-NP-VALOR / 10
086500     END-IF
086600     .
086700*--------------------------------------------------------------*
086800*    APPLY EUROPEAN NOTATION - STRIP '.' THOUSANDS SEPARATORS,
086900*    THEN TURN ',' DECIMAL SEPARATOR INTO '.' (BUSINESS RULE
087000*    B1/B2) - RETRY 3210 ON THE RESULT
087100*--------------------------------------------------------------*
087200 3220-NORMALIZAR-EUROPEU.
087300
087400     INSPECT WS-NP-TEXTO REPLACING ALL '.' BY SPACE
087500     INSPECT WS-NP-TEXTO REPLACING ALL ',' BY '.'
087600     .
087700*--------------------------------------------------------------*
087800*    FILE THE PROCESSED POINT INTO THE IN-MEMORY TABLE
087900*--------------------------------------------------------------*
088000 2900-CARREGAR-PONTO.
088100
088200     ADD 1 TO WS-QTD-VALIDOS
088300     MOVE WS-CE-EVENT TO PP-EVENT (WS-QTD-VALIDOS)
088400     MOVE WS-CE-NODE  TO PP-NODE  (WS-QTD-VALIDOS)
088500     .
088600*--------------------------------------------------------------*
088700*    UNIT C - DETECT STATISTICAL OUTLIERS BY MEDIAN CENTER
088800*--------------------------------------------------------------*
088900 4000-DETECTAR-OUTLIERS.
089000
089100     IF WS-QTD-VALIDOS NOT < 3
089200        PERFORM 4100-ORDENAR-EIXOS
089300        PERFORM 4300-CALC-CENTRO-MEDIANO
089400
089500        PERFORM 4110-AVALIAR-UM-PONTO
089600            VARYING WS-IDX FROM 1 BY 1
089700            UNTIL WS-IDX > WS-QTD-VALIDOS
089800     END-IF
089900     .
090000*--------------------------------------------------------------*
090100*    COMPUTE AND FILE THE DISTANCE FOR ONE POINT, FLAG IT AN
090200*    OUTLIER WHEN IT EXCEEDS THE JOB THRESHOLD (CALLED ONCE
090300*    PER TABLE ENTRY BY 4000 ABOVE)
090400*--------------------------------------------------------------*
090500 4110-AVALIAR-UM-PONTO.
090600
090700     PERFORM 4200-CALC-DISTANCIA-HAVERSINE
090800     MOVE WS-DIST-METROS-CALC TO PP-DIST-METROS (WS-IDX)
090900     IF WS-DIST-METROS-CALC > WS-PARM-LIMIAR-M
091000        SET PP-E-OUTLIER (WS-IDX) TO TRUE
091100        ADD 1 TO WS-QTD-OUTLIERS
091200     END-IF
091300     .
091400*--------------------------------------------------------------*
091500*    COPY LAT/LON INTO SCRATCH ARRAYS AND SORT EACH AXIS
091600*    (TABLE-SORT IDIOM - NO SD/GIVING REQUIRED)
091700*--------------------------------------------------------------*
091800 4100-ORDENAR-EIXOS.
091900
092000     PERFORM 4101-COPIAR-UM-EIXO
092100         VARYING WS-IDX FROM 1 BY 1
092200         UNTIL WS-IDX > WS-QTD-VALIDOS
092300
092400     SORT WS-LAT-ORD ASCENDING KEY WS-LAT-ORD
092500     SORT WS-LON-ORD ASCENDING KEY WS-LON-ORD
092600     .
092700*--------------------------------------------------------------*
092800*    COPY ONE TABLE ENTRY'S LAT/LON INTO THE SORT SCRATCH AREA
092900*--------------------------------------------------------------*
093000 4101-COPIAR-UM-EIXO.
093100
093200     MOVE PP-LAT (WS-IDX) TO WS-LAT-ORD (WS-IDX)
093300     MOVE PP-LON (WS-IDX) TO WS-LON-ORD (WS-IDX)
093400     .
093500*--------------------------------------------------------------*
093600*    MEDIAN CENTER - UPPER-MIDDLE ELEMENT, 0-BASED FLOOR(N/2)
093700*    (BUSINESS RULE B6)
093800*--------------------------------------------------------------*
093900 4300-CALC-CENTRO-MEDIANO.
094000
094100     COMPUTE WS-SUB-MED = (WS-QTD-VALIDOS / 2) + 1
094200     MOVE WS-LAT-ORD (WS-SUB-MED) TO WS-CENTRO-LAT
094300     MOVE WS-LON-ORD (WS-SUB-MED) TO WS-CENTRO-LON
094400     .
094500*--------------------------------------------------------------*
094600*    HAVERSINE GREAT-CIRCLE DISTANCE, POINT(WS-IDX) TO CENTER
094700*    (BUSINESS RULE B5)
094800*--------------------------------------------------------------*
094900 4200-CALC-DISTANCIA-HAVERSINE.
095000
095100     COMPUTE WS-TRIG-X = (PP-LAT (WS-IDX) - WS-CENTRO-LAT)
095200             * WS-CONST-PI / 180 / 2
095300     PERFORM 4210-CALC-SENO
095400     MOVE WS-TRIG-RESULTADO TO WS-SEN-DPHI2
095500
095600     COMPUTE WS-TRIG-X = (PP-LON (WS-IDX) - WS-CENTRO-LON)
095700             * WS-CONST-PI / 180 / 2
095800     PERFORM 4210-CALC-SENO
095900     MOVE WS-TRIG-RESULTADO TO WS-SEN-DLAM2
096000
096100     COMPUTE WS-TRIG-X = PP-LAT (WS-IDX) * WS-CONST-PI / 180
096200     PERFORM 4220-CALC-COSSENO
096300     MOVE WS-TRIG-RESULTADO TO WS-COS-LAT1
096400
096500     COMPUTE WS-TRIG-X = WS-CENTRO-LAT * WS-CONST-PI / 180
096600     PERFORM 4220-CALC-COSSENO
096700     MOVE WS-TRIG-RESULTADO TO WS-COS-LAT2
096800
096900     COMPUTE WS-HAV-A = (WS-SEN-DPHI2 * WS-SEN-DPHI2)
097000             + (WS-COS-LAT1 * WS-COS-LAT2
097100               * WS-SEN-DLAM2 * WS-SEN-DLAM2)
097200
097300     MOVE WS-HAV-A TO WS-TRIG-X
097400     PERFORM 4230-CALC-RAIZ
097500     MOVE WS-TRIG-RESULTADO TO WS-RAIZ-A
097600
097700     COMPUTE WS-TRIG-X = 1 - WS-HAV-A
097800     PERFORM 4230-CALC-RAIZ
097900     MOVE WS-TRIG-RESULTADO TO WS-RAIZ-1MA
098000
098100     IF WS-RAIZ-1MA = ZERO
098200        MOVE WS-CONST-PI TO WS-HAV-C
098300     ELSE
098400        COMPUTE WS-TRIG-X = WS-RAIZ-A / WS-RAIZ-1MA
098500        PERFORM 4240-CALC-ARCOTAN
098600        COMPUTE WS-HAV-C = 2 * WS-TRIG-RESULTADO
098700     END-IF
098800
098900     COMPUTE WS-DIST-METROS-CALC ROUNDED =
099000             WS-CONST-RAIO-TERRA * WS-HAV-C
099100     .
099200*--------------------------------------------------------------*
099300*    LOCAL SINE ROUTINE - TAYLOR SERIES, 5 TERMS (V05)
099400*--------------------------------------------------------------*
099500 4210-CALC-SENO.
099600
099700     MOVE WS-TRIG-X TO WS-TRIG-RESULTADO WS-TRIG-POT
099800
099900     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X * WS-TRIG-X
100000     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 6
100100     SUBTRACT WS-TRIG-TERMO FROM WS-TRIG-RESULTADO
100200
100300     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X * WS-TRIG-X
100400     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 120
100500     ADD WS-TRIG-TERMO TO WS-TRIG-RESULTADO
100600
100700     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X * WS-TRIG-X
100800     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 5040
100900     SUBTRACT WS-TRIG-TERMO FROM WS-TRIG-RESULTADO
101000
101100     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X * WS-TRIG-X
101200     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 362880
101300     ADD WS-TRIG-TERMO TO WS-TRIG-RESULTADO
101400     .
101500*--------------------------------------------------------------*
101600*    LOCAL COSINE ROUTINE - TAYLOR SERIES, 5 TERMS (V05)
101700*--------------------------------------------------------------*
101800 4220-CALC-COSSENO.
101900
102000     MOVE 1 TO WS-TRIG-RESULTADO
102100     COMPUTE WS-TRIG-POT = WS-TRIG-X * WS-TRIG-X
102200
102300     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 2
102400     SUBTRACT WS-TRIG-TERMO FROM WS-TRIG-RESULTADO
102500
102600     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X * WS-TRIG-X
102700     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 24
102800     ADD WS-TRIG-TERMO TO WS-TRIG-RESULTADO
102900
103000     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X * WS-TRIG-X
103100     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 720
103200     SUBTRACT WS-TRIG-TERMO FROM WS-TRIG-RESULTADO
103300
103400     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X * WS-TRIG-X
103500     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 40320
103600     ADD WS-TRIG-TERMO TO WS-TRIG-RESULTADO
103700     .
103800*--------------------------------------------------------------*
103900*    LOCAL SQUARE ROOT ROUTINE - NEWTON-RAPHSON, 8 PASSES (V05)
104000*--------------------------------------------------------------*
104100 4230-CALC-RAIZ.
104200
104300     IF WS-TRIG-X <= ZERO
104400        MOVE ZERO TO WS-TRIG-RESULTADO
104500     ELSE
104600        COMPUTE WS-TRIG-RESULTADO = WS-TRIG-X / 2
104700        IF WS-TRIG-RESULTADO = ZERO
104800           MOVE 0.5 TO WS-TRIG-RESULTADO
104900        END-IF
105000
105100        PERFORM 4231-ITERAR-NEWTON 8 TIMES
105200     END-IF
105300     .
105400*--------------------------------------------------------------*
105500*    ONE NEWTON-RAPHSON REFINEMENT PASS (CALLED 8 TIMES BY
105600*    4230 ABOVE - CONVERGES WELL WITHIN THAT MANY PASSES FOR
105700*    THE RANGE OF VALUES THIS PROGRAM SQUARE-ROOTS)
105800*--------------------------------------------------------------*
105900 4231-ITERAR-NEWTON.
106000
106100     COMPUTE WS-TRIG-RESULTADO =
106200             (WS-TRIG-RESULTADO + (WS-TRIG-X /
106300              WS-TRIG-RESULTADO)) / 2
106400     .
106500*--------------------------------------------------------------*
106600*    LOCAL ARCTANGENT ROUTINE - SERIES FOR T IN [0,1], WITH
106700*    RECIPROCAL IDENTITY FOR T > 1 (V05).  ARGUMENT IS ALWAYS
106800*    NON-NEGATIVE HERE SO THIS SERVES AS OUR ATAN2 (SEE B5)
106900*--------------------------------------------------------------*
107000 4240-CALC-ARCOTAN.
107100
107200     IF WS-TRIG-X > 1
107300        COMPUTE WS-TRIG-X2 = 1 / WS-TRIG-X
107400        PERFORM 4241-SERIE-ARCOTAN
107500        COMPUTE WS-TRIG-RESULTADO =
107600                (WS-CONST-PI / 2) - WS-TRIG-RESULTADO
107700     ELSE
107800        MOVE WS-TRIG-X TO WS-TRIG-X2
107900        PERFORM 4241-SERIE-ARCOTAN
108000     END-IF
108100     .
108200*--------------------------------------------------------------*
108300*    ARCTAN(U) = U - U3/3 + U5/5 - U7/7 + U9/9 - U11/11
108400*--------------------------------------------------------------*
108500 4241-SERIE-ARCOTAN.
108600
108700     MOVE WS-TRIG-X2 TO WS-TRIG-RESULTADO WS-TRIG-POT
108800
108900     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X2 * WS-TRIG-X2
109000     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 3
109100     SUBTRACT WS-TRIG-TERMO FROM WS-TRIG-RESULTADO
109200
109300     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X2 * WS-TRIG-X2
109400     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 5
109500     ADD WS-TRIG-TERMO TO WS-TRIG-RESULTADO
109600
109700     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X2 * WS-TRIG-X2
109800     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 7
109900     SUBTRACT WS-TRIG-TERMO FROM WS-TRIG-RESULTADO
110000
110100     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X2 * WS-TRIG-X2
110200     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 9
110300     ADD WS-TRIG-TERMO TO WS-TRIG-RESULTADO
110400
110500     COMPUTE WS-TRIG-POT = WS-TRIG-POT * WS-TRIG-X2 * WS-TRIG-X2
110600     COMPUTE WS-TRIG-TERMO = WS-TRIG-POT / 11
110700     SUBTRACT WS-TRIG-TERMO FROM WS-TRIG-RESULTADO
110800     .
110900*--------------------------------------------------------------*
111000*    PRINT THE OUTLIER SECTION OF THE CONTROL REPORT (B7)
111100*--------------------------------------------------------------*
111200 4500-RELATAR-OUTLIERS.
111300
111400     IF WS-REMOVER-OUTLIERS AND WS-QTD-OUTLIERS NOT = ZERO
111500        DISPLAY 'Found ' WS-QTD-OUTLIERS ' outlier(s):'
111600
111700        PERFORM 4510-IMPRIMIR-SE-OUTLIER
111800            VARYING WS-IDX FROM 1 BY 1
111900            UNTIL WS-IDX > WS-QTD-VALIDOS
112000
112100        COMPUTE WS-LIMIAR-KM-1DP ROUNDED = WS-PARM-LIMIAR-M / 1000
112200        DISPLAY 'Removing outliers more than '
112300                WS-LIMIAR-KM-1DP 'km from median center'
112400     END-IF
112500     .
112600*--------------------------------------------------------------*
112700*    PRINT ONE OUTLIER REPORT LINE, IF THIS TABLE ENTRY IS
112800*    FLAGGED (CALLED ONCE PER TABLE ENTRY BY 4500 ABOVE)
112900*--------------------------------------------------------------*
113000 4510-IMPRIMIR-SE-OUTLIER.
113100
113200     IF PP-E-OUTLIER (WS-IDX)
113300        MOVE WS-IDX               TO WS-LO-NUMERO
113400        MOVE PP-LAT (WS-IDX)      TO WS-LO-LAT
113500        MOVE PP-LON (WS-IDX)      TO WS-LO-LON
113600        MOVE PP-EVENT (WS-IDX)    TO WS-LO-EVENT
113700        COMPUTE WS-LO-DIST ROUNDED =
113800                PP-DIST-METROS (WS-IDX) / 1000
113900        DISPLAY WS-LINHA-OUTLIER-R
114000     END-IF
114100     .
114200*--------------------------------------------------------------*
114300*    UNIT A (STEP 5) / UNIT D - WRITE THE OUTPUT FILE
114400*--------------------------------------------------------------*
114500 5000-GRAVAR-SAIDA.
114600
114700     IF NOT WS-SOMENTE-VERIFICAR
114800        MOVE ZERO TO WS-QTD-SEGMENTOS
114900        MOVE SPACES TO WS-TRILHA-TEXTO
115000        MOVE 1 TO WS-TRILHA-LEN
115100
115200        PERFORM 5010-GRAVAR-SE-RETIDO
115300            VARYING WS-IDX FROM 1 BY 1
115400            UNTIL WS-IDX > WS-QTD-VALIDOS
115500
115600        IF WS-QTD-SEGMENTOS > 1
115700           IF WS-FORMATO-KML
115800              PERFORM 5400-GRAVAR-TRILHA-KML
115900           ELSE
116000              PERFORM 5200-GRAVAR-TRILHA-GEO
116100           END-IF
116200           COMPUTE WS-QTD-FEATURES = WS-QTD-SEGMENTOS + 1
116300           COMPUTE WS-QTD-SEGMENTOS = WS-QTD-SEGMENTOS - 1
116400        ELSE
116500           MOVE WS-QTD-SEGMENTOS TO WS-QTD-FEATURES
116600           MOVE ZERO TO WS-QTD-SEGMENTOS
116700        END-IF
116800
116900        DISPLAY 'GeoJSON written to ' WS-PARM-ARQ-SAIDA
117000     END-IF
117100     .
117200*--------------------------------------------------------------*
117300*    WRITE ONE POINT FEATURE, UNLESS IT IS A REMOVED OUTLIER
117400*    (CALLED ONCE PER TABLE ENTRY BY 5000 ABOVE)
117500*--------------------------------------------------------------*
117600 5010-GRAVAR-SE-RETIDO.
117700
117800     IF WS-REMOVER-OUTLIERS AND PP-E-OUTLIER (WS-IDX)
117900        CONTINUE
118000     ELSE
118100        ADD 1 TO WS-QTD-SEGMENTOS
118200        IF WS-FORMATO-KML
118300           PERFORM 5300-GRAVAR-PONTO-KML
118400        ELSE
118500           PERFORM 5020-ACUMULAR-COORD-TRILHA
118600           PERFORM 5100-GRAVAR-PONTO-GEO
118700        END-IF
118800     END-IF
118900     .
119000*--------------------------------------------------------------*
119100*    V12 - ACCUMULATE THIS RETAINED POINT'S [LON,LAT] PAIR ONTO
119200*    THE PATH COORDINATE LIST FOR 5200 BELOW - GEO-FEATURE FORMAT
119300*    ONLY, KML PATH PLACEMARK CARRIES NO <coordinates> (SEE
119400*    MAINTENANCE LOG)                                             04000200
119500*--------------------------------------------------------------*
119600 5020-ACUMULAR-COORD-TRILHA.
119700
119800     MOVE PP-LON (WS-IDX) TO WS-LON-EDITADA
119900     MOVE PP-LAT (WS-IDX) TO WS-LAT-EDITADA
120000
120100     IF WS-QTD-SEGMENTOS > 1
120200        STRING ',[' WS-LON-EDITADA ',' WS-LAT-EDITADA ']'
120300               DELIMITED BY SIZE
120400               INTO WS-TRILHA-TEXTO
120500               WITH POINTER WS-TRILHA-LEN
120600     ELSE
120700        STRING '[' WS-LON-EDITADA ',' WS-LAT-EDITADA ']'
120800               DELIMITED BY SIZE
120900               INTO WS-TRILHA-TEXTO
121000               WITH POINTER WS-TRILHA-LEN
121100     END-IF
121200     .
121300*--------------------------------------------------------------*
121400*    WRITE ONE POINT FEATURE (GEO-FEATURE FORMAT) - UNIT A 5
121500*--------------------------------------------------------------*
121600*    V13 - PROPERTIES NOW BUILT INTO WS-PONTO-TEXTO AND UNLOADED  04000301
121700*    190 BYTES AT A TIME BY 5110 BELOW - EVENT(40)+NODE(80)+     04000302
121800*    START/END-ISO(25 EACH)+JSON SCAFFOLDING RAN WELL PAST THE   04000303
121900*    200-BYTE REG-GEO-SAIDA LIMIT AND WAS BEING SILENTLY         04000304
122000*    TRUNCATED BY THE OLD ONE-SHOT STRING - SEE MAINTENANCE LOG  04000305
122100 5100-GRAVAR-PONTO-GEO.
122200
122300     MOVE PP-LON (WS-IDX) TO WS-LON-EDITADA
122400     MOVE PP-LAT (WS-IDX) TO WS-LAT-EDITADA
122500     MOVE PP-ACCURACY (WS-IDX) TO WS-ACC-EDITADA
122600     IF PP-E-OUTLIER (WS-IDX)
122700        MOVE 'true'  TO WS-OUTLIER-TEXTO
122800     ELSE
122900        MOVE 'false' TO WS-OUTLIER-TEXTO
123000     END-IF
123100
123200     MOVE SPACES TO WS-PONTO-TEXTO
123300     MOVE 1 TO WS-PONTO-LEN
123400     STRING '  {"type":"Point","coordinates":['
123500            WS-LON-EDITADA ',' WS-LAT-EDITADA '],'
123600            '"event":"'  PP-EVENT (WS-IDX)     '",'
123700            '"node":"'   PP-NODE  (WS-IDX)     '",'
123800            '"start":"'  PP-START-ISO (WS-IDX) '",'
123900            '"end":"'    PP-END-ISO   (WS-IDX) '",'
124000            '"accuracy":"' WS-ACC-EDITADA        '",'
124100            '"isOutlier":' WS-OUTLIER-TEXTO       '}'
124200            DELIMITED BY SIZE
124300            INTO WS-PONTO-TEXTO
124400            WITH POINTER WS-PONTO-LEN
124500
124600     MOVE 1 TO WS-PONTO-POS
124700     PERFORM 5110-GRAVAR-BLOCO-PONTO
124800         UNTIL WS-PONTO-POS > WS-PONTO-LEN - 1
124900     ADD 1 TO WS-QTD-ESCRITOS
125000     .
125100*--------------------------------------------------------------*
125200*    UNLOAD ONE 190-BYTE BLOCK OF THE ACCUMULATED POINT
125300*    FEATURE TEXT (CALLED REPEATEDLY BY 5100 ABOVE)
125400*--------------------------------------------------------------*
125500 5110-GRAVAR-BLOCO-PONTO.
125600
125700     COMPUTE WS-PONTO-RESTAM = WS-PONTO-LEN - WS-PONTO-POS
125800     IF WS-PONTO-RESTAM > 190
125900        MOVE 190 TO WS-PONTO-TAM
126000     ELSE
126100        MOVE WS-PONTO-RESTAM TO WS-PONTO-TAM
126200     END-IF
126300
126400     MOVE SPACES TO WS-LINHA-SAIDA
126500     STRING WS-PONTO-TEXTO (WS-PONTO-POS : WS-PONTO-TAM)
126600            DELIMITED BY SIZE INTO WS-LINHA-SAIDA
126700     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
126800     IF WS-FS-SAIDA NOT = '00'
126900        MOVE 'ERROR WRITING GEO OUTPUT FILE' TO WS-MSG-ERRO
127000        MOVE WS-FS-SAIDA                     TO WS-FS-MSG
127100        GO TO 999-ERRO
127200     END-IF
127300
127400     ADD WS-PONTO-TAM TO WS-PONTO-POS
127500     .
127600*--------------------------------------------------------------*
127700*    WRITE THE PATH (LINESTRING) FEATURE - BUSINESS RULE B8
127800*--------------------------------------------------------------*
127900 5200-GRAVAR-TRILHA-GEO.
128000*    V12 - "coordinates" ARRAY NOW WRITTEN FROM WS-TRILHA-TEXTO,  04000201
128100*    UNLOADED 190 BYTES AT A TIME BY 5210 SINCE REG-GEO-SAIDA IS  04000202
128200*    ONLY X(200) - SEE MAINTENANCE LOG                            04000203
128300
128400     PERFORM 5030-CALC-TAM-DESCRICAO
128500     MOVE SPACES TO WS-LINHA-SAIDA
128600     STRING '  {"type":"LineString","coordinates":['
128700            DELIMITED BY SIZE INTO WS-LINHA-SAIDA
128800     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
128900     IF WS-FS-SAIDA NOT = '00'
129000        MOVE 'ERROR WRITING PATH FEATURE'    TO WS-MSG-ERRO
129100        MOVE WS-FS-SAIDA                     TO WS-FS-MSG
129200        GO TO 999-ERRO
129300     END-IF
129400
129500     MOVE 1 TO WS-TRILHA-POS
129600     PERFORM 5210-GRAVAR-BLOCO-COORD
129700         UNTIL WS-TRILHA-POS > WS-TRILHA-LEN - 1
129800     STRING '],"name":"Audit Path",'
129900            '"description":"Path with '
130000            WS-TRILHA-QTD (WS-TRILHA-INICIO : WS-TRILHA-NUMDIG)
130100            ' points"}'
130200            DELIMITED BY SIZE INTO WS-LINHA-SAIDA
130300     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
130400     IF WS-FS-SAIDA NOT = '00'
130500        MOVE 'ERROR WRITING PATH FEATURE'    TO WS-MSG-ERRO
130600        MOVE WS-FS-SAIDA                     TO WS-FS-MSG
130700        GO TO 999-ERRO
130800     END-IF
130900     .
131000*--------------------------------------------------------------*
131100*    V13 - WORK OUT HOW MANY SIGNIFICANT DIGITS ARE IN THE        04000304
131200*    SEGMENT COUNT SO 5200/5400 CAN STRING JUST THOSE DIGITS      04000305
131300*    INTO "Path with <n> points" - THE OLD WS-TRILHA-DESCRICAO    04000306
131400*    GROUP LEFT ITS TRAILING FILLER PAD AND WS-TRILHA-QTD'S OWN   04000307
131500*    LEADING ZERO-SUPPRESS SPACES INSIDE THE STRUNG TEXT - SEE    04000308
131600*    MAINTENANCE LOG                                              04000309
131700*--------------------------------------------------------------*
131800 5030-CALC-TAM-DESCRICAO.
131900
132000     MOVE WS-QTD-SEGMENTOS TO WS-TRILHA-QTD
132100     EVALUATE TRUE
132200         WHEN WS-QTD-SEGMENTOS < 10
132300             MOVE 1 TO WS-TRILHA-NUMDIG
132400         WHEN WS-QTD-SEGMENTOS < 100
132500             MOVE 2 TO WS-TRILHA-NUMDIG
132600         WHEN WS-QTD-SEGMENTOS < 1000
132700             MOVE 3 TO WS-TRILHA-NUMDIG
132800         WHEN OTHER
132900             MOVE 4 TO WS-TRILHA-NUMDIG
133000     END-EVALUATE
133100     COMPUTE WS-TRILHA-INICIO = 5 - WS-TRILHA-NUMDIG
133200     .
133300*--------------------------------------------------------------*
133400*    UNLOAD ONE 190-BYTE BLOCK OF THE ACCUMULATED PATH
133500*    COORDINATE TEXT (CALLED REPEATEDLY BY 5200 ABOVE)
133600*--------------------------------------------------------------*
133700 5210-GRAVAR-BLOCO-COORD.
133800
133900     COMPUTE WS-TRILHA-RESTAM = WS-TRILHA-LEN - WS-TRILHA-POS
134000     IF WS-TRILHA-RESTAM > 190
134100        MOVE 190 TO WS-TRILHA-TAM
134200     ELSE
134300        MOVE WS-TRILHA-RESTAM TO WS-TRILHA-TAM
134400     END-IF
134500
134600     MOVE SPACES TO WS-LINHA-SAIDA
134700     STRING '  ' WS-TRILHA-TEXTO (WS-TRILHA-POS : WS-TRILHA-TAM)
134800            DELIMITED BY SIZE INTO WS-LINHA-SAIDA
134900     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
135000     IF WS-FS-SAIDA NOT = '00'
135100        MOVE 'ERROR WRITING PATH FEATURE'    TO WS-MSG-ERRO
135200        MOVE WS-FS-SAIDA                     TO WS-FS-MSG
135300        GO TO 999-ERRO
135400     END-IF
135500
135600     ADD WS-TRILHA-TAM TO WS-TRILHA-POS
135700     .
135800*--------------------------------------------------------------*
135900*    UNIT D - WRITE ONE POINT PLACEMARK - BUSINESS RULE B9
136000*--------------------------------------------------------------*
136100 5300-GRAVAR-PONTO-KML.
136200
136300     MOVE PP-ACCURACY (WS-IDX) TO WS-ACC-EDITADA
136400     MOVE SPACES TO WS-LINHA-SAIDA
136500
136600     IF PP-EVENT (WS-IDX) = SPACES
136700        STRING '<Placemark><name>Unknown</name>'
136800               DELIMITED BY SIZE INTO WS-LINHA-SAIDA
136900     ELSE
137000        STRING '<Placemark><name>' PP-EVENT (WS-IDX)
137100               '</name>'
137200               DELIMITED BY SIZE INTO WS-LINHA-SAIDA
137300     END-IF
137400     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
137500
137600     IF PP-NODE (WS-IDX) NOT = SPACES
137700        MOVE SPACES TO WS-LINHA-SAIDA
137800        STRING '  Node: ' PP-NODE (WS-IDX)
137900               DELIMITED BY SIZE INTO WS-LINHA-SAIDA
138000        WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
138100     END-IF
138200
138300     IF PP-START-ISO (WS-IDX) NOT = SPACES
138400        MOVE SPACES TO WS-LINHA-SAIDA
138500        STRING '  Start: ' PP-START-ISO (WS-IDX)
138600               DELIMITED BY SIZE INTO WS-LINHA-SAIDA
138700        WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
138800     END-IF
138900
139000     IF PP-END-ISO (WS-IDX) NOT = SPACES
139100        MOVE SPACES TO WS-LINHA-SAIDA
139200        STRING '  End: ' PP-END-ISO (WS-IDX)
139300               DELIMITED BY SIZE INTO WS-LINHA-SAIDA
139400        WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
139500     END-IF
139600
139700     IF NOT PP-ACCURACY-E-NULA (WS-IDX)
139800        MOVE SPACES TO WS-LINHA-SAIDA
139900        STRING '  Accuracy: ' WS-ACC-EDITADA 'm'
140000               DELIMITED BY SIZE INTO WS-LINHA-SAIDA
140100        WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
140200     END-IF
140300
140400     MOVE '</Placemark>' TO WS-LINHA-SAIDA
140500     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
140600     IF WS-FS-SAIDA NOT = '00'
140700        MOVE 'ERROR WRITING PLACEMARK' TO WS-MSG-ERRO
140800        MOVE WS-FS-SAIDA               TO WS-FS-MSG
140900        GO TO 999-ERRO
141000     END-IF
141100     ADD 1 TO WS-QTD-ESCRITOS
141200     .
141300*--------------------------------------------------------------*
141400*    UNIT D - WRITE THE PATH PLACEMARK, BLUE LINE, WIDTH 3 (B9)
141500*--------------------------------------------------------------*
141600 5400-GRAVAR-TRILHA-KML.
141700
141800     PERFORM 5030-CALC-TAM-DESCRICAO
141900
142000     MOVE '<Placemark><name>Audit Path</name>' TO WS-LINHA-SAIDA
142100     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
142200
142300     MOVE SPACES TO WS-LINHA-SAIDA
142400     STRING '  <description>Path with '
142500            WS-TRILHA-QTD (WS-TRILHA-INICIO : WS-TRILHA-NUMDIG)
142600            ' points</description>'
142700            DELIMITED BY SIZE INTO WS-LINHA-SAIDA
142800     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
142900
143000     MOVE SPACES TO WS-LINHA-SAIDA
143100     STRING '  <LineStyle><color>ffff0000</color><width>3'
143200            '</width></LineStyle>'
143300            DELIMITED BY SIZE INTO WS-LINHA-SAIDA
143400     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
143500
143600     MOVE '</Placemark>' TO WS-LINHA-SAIDA
143700     WRITE REG-GEO-SAIDA FROM WS-LINHA-SAIDA
143800     IF WS-FS-SAIDA NOT = '00'
143900        MOVE 'ERROR WRITING PATH PLACEMARK' TO WS-MSG-ERRO
144000        MOVE WS-FS-SAIDA                    TO WS-FS-MSG
144100        GO TO 999-ERRO
144200     END-IF
144300     .
144400*--------------------------------------------------------------*
144500*    END-OF-JOB CONTROL TOTALS (UNIT A STEP 6)
144600*--------------------------------------------------------------*
144700*    V11 - POINTS LINE NOW SHOWS WS-QTD-ESCRITOS (RETAINED,       04000106
144800*    OUTLIER-FILTERED WRITES), NOT WS-QTD-VALIDOS (RAW VALID-     04000107
144900*    COORD READ COUNT) - SEE MAINTENANCE LOG                      04000108
145000 9000-TOTAIS-CONTROLE.
145100
145200     IF NOT WS-SOMENTE-VERIFICAR
145300        DISPLAY 'Total features: '     WS-QTD-FEATURES
145400        DISPLAY 'Points: '             WS-QTD-ESCRITOS
145500        DISPLAY 'Path segments: '      WS-QTD-SEGMENTOS
145600     END-IF
145700
145800     PERFORM 0150-DATA-HORA
145900
146000     DISPLAY ' *----------------------------------------*'
146100     DISPLAY ' * FINISH : ' WS-DTEDI ' AT ' WS-HREDI
146200     DISPLAY ' *----------------------------------------*'
146300     DISPLAY ' *========================================*'
146400     DISPLAY ' *   CONTROL TOTALS - TGA001               *'
146500     DISPLAY ' *----------------------------------------*'
146600     DISPLAY ' * TOTAL FEATURES     = ' WS-QTD-FEATURES
146700     DISPLAY ' * POINTS             = ' WS-QTD-ESCRITOS
146800     DISPLAY ' * PATH SEGMENTS      = ' WS-QTD-SEGMENTOS
146900     DISPLAY ' * RECORDS READ       = ' WS-QTD-LIDOS
147000     DISPLAY ' * POINTS WRITTEN     = ' WS-QTD-ESCRITOS
147100     DISPLAY ' * OUTLIERS FOUND     = ' WS-QTD-OUTLIERS
147200     DISPLAY ' *========================================*'
147300     .
147400*--------------------------------------------------------------*
147500*    CLOSE FILES AND END THE RUN NORMALLY
147600*--------------------------------------------------------------*
147700 9500-FECHAR-ARQUIVOS.
147800
147900     CLOSE AUDITORIA-IN
148000     IF WS-FS-ENTRADA NOT = '00'
148100        MOVE 'ERROR CLOSING AUDIT TRAIL FILE' TO WS-MSG-ERRO
148200        MOVE WS-FS-ENTRADA                    TO WS-FS-MSG
148300        GO TO 999-ERRO
148400     END-IF
148500
148600     IF NOT WS-SOMENTE-VERIFICAR
148700        CLOSE GEO-SAIDA
148800        IF WS-FS-SAIDA NOT = '00'
148900           MOVE 'ERROR CLOSING GEO OUTPUT FILE' TO WS-MSG-ERRO
149000           MOVE WS-FS-SAIDA                     TO WS-FS-MSG
149100           GO TO 999-ERRO
149200        END-IF
149300     END-IF
149400
149500     DISPLAY ' *----------------------------------------*'
149600     DISPLAY ' *        NORMAL END OF TGA001            *'
149700     DISPLAY ' *----------------------------------------*'
149800     .
149900*--------------------------------------------------------------*
150000*    ABEND ROUTINE
150100*--------------------------------------------------------------*
150200 999-ERRO.
150300
150400     DISPLAY ' *----------------------------------------*'
150500     DISPLAY ' *            JOB CANCELLED                *'
150600     DISPLAY ' *----------------------------------------*'
150700     DISPLAY ' * MESSAGE     = ' WS-MSG-ERRO
150800     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
150900     DISPLAY ' *----------------------------------------*'
151000     DISPLAY ' *        ABNORMAL END OF TGA001           *'
151100     DISPLAY ' *----------------------------------------*'
151200     STOP RUN
151300     .
151400*---------------> END OF PROGRAM TGA001 <-----------------------*
