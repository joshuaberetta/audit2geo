000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    TGA002.
000400 AUTHOR.        R G PRUITT.
000500 INSTALLATION.  DEPT OF TRANSPORTATION - I S D.
000600 DATE-WRITTEN.  22/06/1990.
000700 DATE-COMPILED. 14/04/2003.
000800 SECURITY.      UNCLASSIFIED - DEPARTMENT INTERNAL USE ONLY.
000900*--------------------------------------------------------------*
001000* SECTION: FIELD SURVEY SYSTEMS
001100*--------------------------------------------------------------*
001200* PURPOSE: BUILD EIGHT "JITTERED" COPIES OF THE FIELD-UNIT
001300*          AUDIT TRAIL FOR REGRESSION-TESTING TGA001 AND THE
001400*          MAP UNIT'S DOWNSTREAM TOOLS AGAINST NOISY GPS FIXES,
001500*          WITHOUT WAITING ON A FRESH FIELD COLLECTION RUN.
001600*--------------------------------------------------------------*
001700*----------------------> MAINTENANCE LOG <----------------------*
001800* VERSION MO/YR    REQUEST  BY      DESCRIPTION
001900* ------- -------  -------  ------  -------------------------- *
002000*  V01    JUN/1990 T-9014   RGP     INITIAL RELEASE - WRITES      90000001
002100*                                   8 JITTERED COPIES OF THE      90000002
002200*                                   AUDIT TRAIL FOR TEST USE      90000003
002300*  V02    MAR/1994 T-9406   DKL     PARK-MILLER GENERATOR         94000004
002400*                                   REPLACED HOME-GROWN LCG -     94000005
002500*                                   OLD ONE CYCLED TOO SHORT      94000006
002600*  V03    DEC/1998 T-9849   RGP     YEAR 2000 REVIEW - NO DATE    98000007
002700*                                   ARITHMETIC IN THIS PROGRAM,   98000008
002800*                                   BANNER DATE FIELD EXPANDED    98000009
002900*                                   TO 4-DIGIT YEAR FOR SYSOUT    98000010
003000*  V04    APR/2003 T-0310   MTS     BLANK/NON-NUMERIC COORDS      03000011
003100*                                   NOW COPIED THROUGH UNCHANGED  03000012
003200*                                   PER MAP UNIT DEFECT REPORT    03000013
003300*  V05    NOV/2004 T-0468   PLS     UPSI-0 NOW SELECTS FIXED-VS-  04000320
003400*                                   CLOCK SEED; WIRED CLASS/      04000321
003500*                                   REDEFINES SWITCHES INTO REAL  04000322
003600*                                   USE INSTEAD OF LEAVING THEM   04000323
003700*                                   UNREFERENCED                  04000324
003800*  V06    DEC/2004 T-0481   PLS     BLANK-FIELD CHECK IN NUMERIC  04000412
003900*                                   VALIDATION RESTRUCTURED AS    04000413
004000*                                   NESTED IF, NOT 99-FIM EARLY   04000414
004100*                                   EXIT - PER SHOP STANDARD      04000415
004200*--------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400*====================*
004500 CONFIGURATION SECTION.
004600*---------------------*
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-EXT IS '0' THRU '9'
005200     UPSI-0 IS UPSI-CHAVE-SEMENTE
005300         ON STATUS IS UPSI-SEMENTE-FIXA
005400         OFF STATUS IS UPSI-SEMENTE-RELOGIO
005500     .
005600 INPUT-OUTPUT SECTION.
005700*---------------------*
005800 FILE-CONTROL.
005900     SELECT AUDITORIA-IN ASSIGN TO UT-S-AUDTIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS   IS WS-FS-ENTRADA
006200     .
006300     SELECT AUD-VAR-01 ASSIGN TO UT-S-AVAR01
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS   IS WS-FS-VARIANTE (1)
006600     .
006700     SELECT AUD-VAR-02 ASSIGN TO UT-S-AVAR02
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS   IS WS-FS-VARIANTE (2)
007000     .
007100     SELECT AUD-VAR-03 ASSIGN TO UT-S-AVAR03
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS   IS WS-FS-VARIANTE (3)
007400     .
007500     SELECT AUD-VAR-04 ASSIGN TO UT-S-AVAR04
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS   IS WS-FS-VARIANTE (4)
007800     .
007900     SELECT AUD-VAR-05 ASSIGN TO UT-S-AVAR05
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS   IS WS-FS-VARIANTE (5)
008200     .
008300     SELECT AUD-VAR-06 ASSIGN TO UT-S-AVAR06
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS   IS WS-FS-VARIANTE (6)
008600     .
008700     SELECT AUD-VAR-07 ASSIGN TO UT-S-AVAR07
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS   IS WS-FS-VARIANTE (7)
009000     .
009100     SELECT AUD-VAR-08 ASSIGN TO UT-S-AVAR08
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS   IS WS-FS-VARIANTE (8)
009400     .
009500 DATA DIVISION.
009600*=============*
009700 FILE SECTION.
009800*------------*
009900*----------------------------------------------------------------*
010000*   INPUT: FIELD-UNIT AUDIT TRAIL - DELIMITED TEXT, HEADER FIRST  *
010100*----------------------------------------------------------------*
010200 FD  AUDITORIA-IN
010300     LABEL RECORD STANDARD
010400     .
010500 01  REG-AUDITORIA-IN            PIC X(250).
010600*----------------------------------------------------------------*
010700*   OUTPUT: EIGHT JITTERED COPIES OF THE AUDIT TRAIL              *
010800*----------------------------------------------------------------*
010900 FD  AUD-VAR-01
011000     LABEL RECORD STANDARD
011100     .
011200 01  REG-AUD-VAR-01              PIC X(250).
011300 FD  AUD-VAR-02
011400     LABEL RECORD STANDARD
011500     .
011600 01  REG-AUD-VAR-02              PIC X(250).
011700 FD  AUD-VAR-03
011800     LABEL RECORD STANDARD
011900     .
012000 01  REG-AUD-VAR-03              PIC X(250).
012100 FD  AUD-VAR-04
012200     LABEL RECORD STANDARD
012300     .
012400 01  REG-AUD-VAR-04              PIC X(250).
012500 FD  AUD-VAR-05
012600     LABEL RECORD STANDARD
012700     .
012800 01  REG-AUD-VAR-05              PIC X(250).
012900 FD  AUD-VAR-06
013000     LABEL RECORD STANDARD
013100     .
013200 01  REG-AUD-VAR-06              PIC X(250).
013300 FD  AUD-VAR-07
013400     LABEL RECORD STANDARD
013500     .
013600 01  REG-AUD-VAR-07              PIC X(250).
013700 FD  AUD-VAR-08
013800     LABEL RECORD STANDARD
013900     .
014000 01  REG-AUD-VAR-08              PIC X(250).
014100
014200 WORKING-STORAGE SECTION.
014300*-----------------------*
014400 01  FILLER                      PIC X(35)         VALUE
014500     '**** START OF WORKING-STORAGE *****'.
014600
014700*-----> JOB PARAMETER CARD (ACCEPT FROM SYSIN)
014800 01  WS-CARTAO-PARM.
014900     05  WS-CP-ARQ-ENTRADA       PIC X(30).
015000     05  WS-CP-SEMENTE           PIC 9(09).
015100     05  FILLER                  PIC X(31)         VALUE SPACES.
015200
015300 01  WS-PARAMETROS-JOB.
015400     05  WS-PARM-ARQ-ENTRADA     PIC X(30)         VALUE SPACES.
015500     05  FILLER                  PIC X(10)         VALUE SPACES.
015600
015700*-----> FILE STATUS / ERROR HANDLING WORK AREA
015800 01  WS-AREA-CONTROLE.
015900     05  WS-FS-ENTRADA           PIC X(02)         VALUE SPACES.
016000     05  WS-FS-VARIANTE          PIC X(02) OCCURS 8 TIMES
016100                                 VALUE SPACES.
016200     05  WS-MSG-ERRO             PIC X(40)         VALUE SPACES.
016300     05  WS-FS-MSG               PIC X(02)         VALUE SPACES.
016400     05  WS-FIM-DE-ARQUIVO       PIC X(01)         VALUE 'N'.
016500         88  WS-FIM-ARQUIVO                VALUE 'Y'.
016600     05  FILLER                  PIC X(10)         VALUE SPACES.
016700
016800*-----> DATE / TIME BANNER WORK AREA (ACCEPT FROM DATE/TIME)
016900 01  WS-AREA-DATA-HORA.
017000     05  WS-DTSYS.
017100         10  WS-DTSYS-SEC        PIC 9(02).
017200         10  WS-DTSYS-ANO        PIC 9(02).
017300         10  WS-DTSYS-MES        PIC 9(02).
017400         10  WS-DTSYS-DIA        PIC 9(02).
017500     05  WS-DTSYS-R REDEFINES WS-DTSYS
017600                                 PIC 9(08).
017700     05  WS-DTEDI                PIC X(10)         VALUE SPACES.
017800     05  WS-HRSYS.
017900         10  WS-HRSYS-HH         PIC 9(02).
018000         10  WS-HRSYS-MM         PIC 9(02).
018100         10  WS-HRSYS-SS         PIC 9(02).
018200         10  WS-HRSYS-CT         PIC 9(02).
018300     05  WS-HREDI                PIC X(08)         VALUE SPACES.
018400     05  FILLER                  PIC X(10)         VALUE SPACES.
018500
018600*-----> WORKING RECORD-COUNTERS (COMP)
018700 01  WS-CONTADORES.
018800     05  WS-QTD-LIDOS            PIC 9(07) COMP    VALUE ZERO.
018900     05  WS-QTD-GRAVADOS         PIC 9(07) COMP    VALUE ZERO.
019000     05  WS-IDX-VARIANTE         PIC 9(02) COMP    VALUE ZERO.
019100*    V12 - DELIMITER COUNT FROM 2000'S UNSTRING, USED TO CATCH    04000300
019200*    A SHORT SPLIT (SEE MAINTENANCE LOG)                          04000301
019300     05  WS-SC-CONTADOR          PIC 9(02) COMP    VALUE ZERO.
019400     05  FILLER                  PIC X(08)         VALUE SPACES.
019500
019600*-----> RAW COMMA-DELIMITED FIELD SPLIT (SAME COLUMN ORDER AS
019700*       THE RECORD LAYOUT SHARED WITH TGA001)
019800 01  WS-CAMPOS-ENTRADA.
019900     05  WS-CE-EVENT             PIC X(40).
020000     05  WS-CE-NODE              PIC X(80).
020100     05  WS-CE-START             PIC X(20).
020200     05  WS-CE-END               PIC X(20).
020300     05  WS-CE-LAT               PIC X(20).
020400     05  WS-CE-LON               PIC X(20).
020500     05  WS-CE-ACC               PIC X(12).
020600     05  FILLER                  PIC X(08)         VALUE SPACES.
020700*-----> WHOLE-RECORD ALTERNATE VIEW OF THE SEVEN SPLIT FIELDS
020800*       ABOVE, KEPT FOR CONSOLE-DUMP DEBUGGING OF BAD SPLITS
020900 01  WS-CAMPOS-ENTRADA-R REDEFINES WS-CAMPOS-ENTRADA
021000                                 PIC X(220).
021100
021200*-----> JITTERED VERSIONS OF THE COORDINATE FIELDS AND THE
021300*       BUILT OUTPUT LINE (STRING TARGET)
021400 01  WS-CAMPOS-SAIDA.
021500     05  WS-CS-LAT               PIC X(20).
021600     05  WS-CS-LON               PIC X(20).
021700     05  FILLER                  PIC X(08)         VALUE SPACES.
021800 01  WS-LINHA-SAIDA              PIC X(250)        VALUE SPACES.
021900 01  WS-LAT-EDITADA              PIC -ZZ9.9999999.
022000 01  WS-LON-EDITADA              PIC -ZZZ9.9999999.
022100
022200*-----> GENERIC "IS THIS A STANDARD DECIMAL NUMBER" SCRATCH
022300*       (B10 APPLIES NOISE ONLY WHEN THE FIELD PARSES CLEAN -
022400*        NO EUROPEAN FALLBACK HERE, UNLIKE UNIT B IN TGA001)
022500 01  WS-AREA-VERIF-NUM.
022600     05  WS-VN-CAMPO             PIC X(20).
022700     05  WS-VN-VALOR             PIC S9(3)V9(7)    VALUE ZERO.
022800     05  WS-VN-VALIDO            PIC X(01)         VALUE 'N'.
022900         88  WS-VN-E-VALIDO                VALUE 'Y'.
023000     05  WS-VN-POS               PIC 9(02) COMP    VALUE ZERO.
023100     05  WS-VN-CHAR              PIC X(01)         VALUE SPACE.
023200     05  WS-VN-DIGITO            PIC 9(01)         VALUE ZERO.
023300     05  WS-VN-SINAL             PIC S9(01)        VALUE 1.
023400     05  WS-VN-ACUM              PIC 9(09) COMP    VALUE ZERO.
023500     05  WS-VN-DIVISOR           PIC 9(09) COMP    VALUE 1.
023600     05  WS-VN-VIU-DIGITO        PIC X(01)         VALUE 'N'.
023700         88  WS-VN-JA-VIU-DIGITO           VALUE 'Y'.
023800     05  WS-VN-VIU-PONTO         PIC X(01)         VALUE 'N'.
023900         88  WS-VN-JA-VIU-PONTO            VALUE 'Y'.
024000     05  WS-VN-EM-ERRO           PIC X(01)         VALUE 'N'.
024100         88  WS-VN-HOUVE-ERRO              VALUE 'Y'.
024200     05  FILLER                  PIC X(08)         VALUE SPACES.
024300
024400*-----> PARK-MILLER MINIMAL-STANDARD PSEUDO-RANDOM GENERATOR
024500*       (LOCAL - RUNTIME LIBRARY ON PROD LPAR HAS NO RANDOM
024600*       NUMBER SERVICE CALLABLE FROM BATCH COBOL - SEE V02)
024700 01  WS-AREA-GERADOR.
024800     05  WS-GR-SEMENTE           PIC S9(09) COMP   VALUE 1.
024900     05  WS-GR-SEMENTE-ALT REDEFINES WS-GR-SEMENTE.
025000         10  WS-GR-SEMENTE-ALTA  PIC S9(04) COMP.
025100         10  WS-GR-SEMENTE-BAIXA PIC 9(05)  COMP.
025200     05  WS-GR-PRODUTO           PIC S9(15) COMP   VALUE ZERO.
025300     05  WS-GR-QUOCIENTE         PIC S9(09) COMP   VALUE ZERO.
025400     05  WS-GR-RUIDO             PIC S9(01)V9(9)   VALUE ZERO.
025500     05  FILLER                  PIC X(10)         VALUE SPACES.
025600
025700 01  FILLER                      PIC X(35)         VALUE
025800     '****** END OF WORKING-STORAGE *****'.
025900
026000 PROCEDURE DIVISION.
026100*==================*
026200*--------------------------------------------------------------*
026300*    MAIN LINE
026400*--------------------------------------------------------------*
026500 000-TGA002.
026600
026700     PERFORM 0100-LER-PARAMETROS
026800     PERFORM 0200-ABRIR-ARQUIVOS
026900     PERFORM 1000-GERAR-VARIANTES
027000         VARYING WS-IDX-VARIANTE FROM 1 BY 1
027100         UNTIL WS-IDX-VARIANTE > 8
027200     PERFORM 9000-TOTAIS-CONTROLE
027300     PERFORM 9500-FECHAR-ARQUIVOS
027400     STOP RUN
027500     .
027600*--------------------------------------------------------------*
027700*    READ THE JOB PARAMETER CARD AND ANNOUNCE THE RUN
027800*--------------------------------------------------------------*
027900 0100-LER-PARAMETROS.
028000
028100     DISPLAY '*--------------------------------*'
028200     DISPLAY '*  TGA002 - AUDIT TRAIL VARIANTS  *'
028300     DISPLAY '*  DEPT OF TRANSPORTATION - I S D *'
028400     DISPLAY '*--------------------------------*'
028500
028600     PERFORM 0150-DATA-HORA
028700
028800     DISPLAY ' *----------------------------------------*'
028900     DISPLAY ' * START  : ' WS-DTEDI ' AT ' WS-HREDI
029000     DISPLAY ' *----------------------------------------*'
029100
029200     ACCEPT WS-CARTAO-PARM FROM SYSIN
029300
029400     MOVE WS-CP-ARQ-ENTRADA      TO WS-PARM-ARQ-ENTRADA
029500*    V12 - UPSI-0 SELECTS THE SEED SOURCE: ON (FIXED) HONORS THE  04000304
029600*    PARM-CARD SEED FOR A REPEATABLE TEST RUN; OFF (CLOCK) FORCES 04000305
029700*    A FRESH SEED EVERY RUN FROM THE HH/MM/SS/CT BANNER TIME,     04000306
029800*    SPLIT ACROSS THE HIGH/LOW HALVES OF THE GENERATOR SEED       04000307
029900*    (SEE MAINTENANCE LOG)                                        04000308
030000     IF UPSI-SEMENTE-FIXA
030100        IF WS-CP-SEMENTE NOT = ZERO
030200           MOVE WS-CP-SEMENTE    TO WS-GR-SEMENTE
030300        END-IF
030400     ELSE
030500        MOVE WS-HRSYS-HH         TO WS-GR-SEMENTE-ALTA
030600        COMPUTE WS-GR-SEMENTE-BAIXA =
030700                (WS-HRSYS-MM * 600) + (WS-HRSYS-SS * 10)
030800                + (WS-HRSYS-CT / 10)
030900        IF WS-GR-SEMENTE <= ZERO
031000           MOVE 1                TO WS-GR-SEMENTE
031100        END-IF
031200     END-IF
031300
031400     DISPLAY 'Building 8 test variants of ' WS-PARM-ARQ-ENTRADA
031500     .
031600*--------------------------------------------------------------*
031700*    ANNOUNCE-TIME BANNER (SAME IDIOM AS TGA001 0150-)
031800*--------------------------------------------------------------*
031900 0150-DATA-HORA.
032000
032100     ACCEPT WS-DTSYS-R FROM DATE YYYYMMDD
032200     ACCEPT WS-HRSYS FROM TIME
032300
032400     STRING WS-DTSYS-MES DELIMITED BY SIZE
032500            '/'           DELIMITED BY SIZE
032600            WS-DTSYS-DIA  DELIMITED BY SIZE
032700            '/'           DELIMITED BY SIZE
032800            WS-DTSYS-ANO  DELIMITED BY SIZE
032900            INTO WS-DTEDI
033000
033100     STRING WS-HRSYS-HH DELIMITED BY SIZE
033200            ':'          DELIMITED BY SIZE
033300            WS-HRSYS-MM  DELIMITED BY SIZE
033400            ':'          DELIMITED BY SIZE
033500            WS-HRSYS-SS  DELIMITED BY SIZE
033600            INTO WS-HREDI
033700     .
033800*--------------------------------------------------------------*
033900*    OPEN THE INPUT FILE AND ALL EIGHT VARIANT OUTPUT FILES
034000*--------------------------------------------------------------*
034100 0200-ABRIR-ARQUIVOS.
034200
034300     OPEN INPUT AUDITORIA-IN
034400     IF WS-FS-ENTRADA NOT = '00'
034500        MOVE 'ERROR OPENING AUDIT TRAIL FILE'  TO WS-MSG-ERRO
034600        MOVE WS-FS-ENTRADA                     TO WS-FS-MSG
034700        GO TO 999-ERRO
034800     END-IF
034900
035000     OPEN OUTPUT AUD-VAR-01 AUD-VAR-02 AUD-VAR-03 AUD-VAR-04
035100                 AUD-VAR-05 AUD-VAR-06 AUD-VAR-07 AUD-VAR-08
035200
035300     PERFORM 0210-VERIFICAR-ABERTURA
035400         VARYING WS-IDX-VARIANTE FROM 1 BY 1
035500         UNTIL WS-IDX-VARIANTE > 8
035600     .
035700*--------------------------------------------------------------*
035800*    CHECK ONE VARIANT FILE'S OPEN STATUS (CALLED ONCE PER
035900*    VARIANT FILE BY 0200 ABOVE)
036000*--------------------------------------------------------------*
036100 0210-VERIFICAR-ABERTURA.
036200
036300     IF WS-FS-VARIANTE (WS-IDX-VARIANTE) NOT = '00'
036400        MOVE 'ERROR OPENING A VARIANT FILE'  TO WS-MSG-ERRO
036500        MOVE WS-FS-VARIANTE (WS-IDX-VARIANTE) TO WS-FS-MSG
036600        GO TO 999-ERRO
036700     END-IF
036800     .
036900*--------------------------------------------------------------*
037000*    UNIT E - BUILD ONE JITTERED VARIANT OF THE AUDIT TRAIL
037100*    (CALLED ONCE PER VARIANT NUMBER, 1 THRU 8, BY 000 ABOVE)
037200*--------------------------------------------------------------*
037300 1000-GERAR-VARIANTES.
037400
037500     MOVE 'N' TO WS-FIM-DE-ARQUIVO
037600     MOVE ZERO TO WS-QTD-LIDOS
037700
037800* REPOSITION THE INPUT FILE TO THE TOP FOR THIS PASS
037900     CLOSE AUDITORIA-IN
038000     OPEN INPUT AUDITORIA-IN
038100     IF WS-FS-ENTRADA NOT = '00'
038200        MOVE 'ERROR REOPENING AUDIT TRAIL FILE' TO WS-MSG-ERRO
038300        MOVE WS-FS-ENTRADA                      TO WS-FS-MSG
038400        GO TO 999-ERRO
038500     END-IF
038600
038700     PERFORM 1010-LER-E-COPIAR-CABECALHO
038800
038900     PERFORM 1100-PROCESSAR-LINHA
039000         UNTIL WS-FIM-DE-ARQUIVO = 'Y'
039100
039200     DISPLAY 'Wrote variant ' WS-IDX-VARIANTE
039300     .
039400*--------------------------------------------------------------*
039500*    COPY THE HEADER LINE THROUGH UNCHANGED
039600*--------------------------------------------------------------*
039700 1010-LER-E-COPIAR-CABECALHO.
039800
039900     READ AUDITORIA-IN
040000         AT END
040100             MOVE 'Y' TO WS-FIM-DE-ARQUIVO
040200     END-READ
040300
040400     IF NOT WS-FIM-ARQUIVO
040500        MOVE REG-AUDITORIA-IN TO WS-LINHA-SAIDA
040600        PERFORM 1020-GRAVAR-VARIANTE
040700     END-IF
040800     .
040900*--------------------------------------------------------------*
041000*    READ ONE DATA RECORD, JITTER ITS COORDINATES, WRITE IT
041100*--------------------------------------------------------------*
041200 1100-PROCESSAR-LINHA.
041300
041400     READ AUDITORIA-IN
041500         AT END
041600             MOVE 'Y' TO WS-FIM-DE-ARQUIVO
041700     END-READ
041800
041900     IF NOT WS-FIM-ARQUIVO
042000        ADD 1 TO WS-QTD-LIDOS
042100        PERFORM 2000-SEPARAR-CAMPOS
042200        PERFORM 2100-APLICAR-RUIDO-LAT
042300        PERFORM 2100-APLICAR-RUIDO-LON
042400        PERFORM 2200-MONTAR-LINHA-SAIDA
042500        PERFORM 1020-GRAVAR-VARIANTE
042600     END-IF
042700     .
042800*--------------------------------------------------------------*
042900*    WRITE REG-AUDITORIA-IN'S CURRENT LINE TO THE VARIANT FILE
043000*    SELECTED BY WS-IDX-VARIANTE
043100*--------------------------------------------------------------*
043200 1020-GRAVAR-VARIANTE.
043300
043400     EVALUATE WS-IDX-VARIANTE
043500         WHEN 1  WRITE REG-AUD-VAR-01 FROM WS-LINHA-SAIDA
043600         WHEN 2  WRITE REG-AUD-VAR-02 FROM WS-LINHA-SAIDA
043700         WHEN 3  WRITE REG-AUD-VAR-03 FROM WS-LINHA-SAIDA
043800         WHEN 4  WRITE REG-AUD-VAR-04 FROM WS-LINHA-SAIDA
043900         WHEN 5  WRITE REG-AUD-VAR-05 FROM WS-LINHA-SAIDA
044000         WHEN 6  WRITE REG-AUD-VAR-06 FROM WS-LINHA-SAIDA
044100         WHEN 7  WRITE REG-AUD-VAR-07 FROM WS-LINHA-SAIDA
044200         WHEN 8  WRITE REG-AUD-VAR-08 FROM WS-LINHA-SAIDA
044300     END-EVALUATE
044400
044500     IF WS-FS-VARIANTE (WS-IDX-VARIANTE) NOT = '00'
044600        MOVE 'ERROR WRITING A VARIANT FILE'   TO WS-MSG-ERRO
044700        MOVE WS-FS-VARIANTE (WS-IDX-VARIANTE) TO WS-FS-MSG
044800        GO TO 999-ERRO
044900     END-IF
045000
045100     ADD 1 TO WS-QTD-GRAVADOS
045200     .
045300*--------------------------------------------------------------*
045400*    SPLIT REG-AUDITORIA-IN INTO ITS SEVEN COMMA-DELIMITED
045500*    COLUMNS (UNIT E INPUT IS ALWAYS COMMA-DELIMITED)
045600*--------------------------------------------------------------*
045700 2000-SEPARAR-CAMPOS.
045800
045900     UNSTRING REG-AUDITORIA-IN DELIMITED BY ','
046000         INTO WS-CE-EVENT WS-CE-NODE WS-CE-START WS-CE-END
046100              WS-CE-LAT WS-CE-LON WS-CE-ACC
046200         TALLYING IN WS-SC-CONTADOR
046300     END-UNSTRING
046400*    V12 - FEWER THAN 7 FIELDS MEANS A SHORT/MALFORMED SPLIT -    04000302
046500*    DUMP THE RAW 220-BYTE RECORD FOR THE OPERATOR (MAINT LOG)    04000303
046600     IF WS-SC-CONTADOR < 7
046700        DISPLAY 'WARNING - SHORT FIELD SPLIT (' WS-SC-CONTADOR
046800                ' FIELDS), RAW: ' WS-CAMPOS-ENTRADA-R
046900     END-IF
047000     .
047100*--------------------------------------------------------------*
047200*    B10 - JITTER THE LATITUDE FIELD IF, AND ONLY IF, IT
047300*    PARSES AS A STANDARD DECIMAL NUMBER; OTHERWISE COPY IT
047400*    THROUGH UNCHANGED (BLANK OR NON-NUMERIC FIELDS)
047500*--------------------------------------------------------------*
047600 2100-APLICAR-RUIDO-LAT.
047700
047800     MOVE WS-CE-LAT TO WS-VN-CAMPO
047900     PERFORM 2110-VERIFICAR-NUMERICO
048000
048100     IF WS-VN-E-VALIDO
048200        PERFORM 2900-SORTEAR-RUIDO
048300        COMPUTE WS-VN-VALOR ROUNDED =
048400                WS-VN-VALOR + WS-GR-RUIDO
048500        MOVE WS-VN-VALOR TO WS-LAT-EDITADA
048600        MOVE WS-LAT-EDITADA TO WS-CS-LAT
048700     ELSE
048800        MOVE WS-CE-LAT TO WS-CS-LAT
048900     END-IF
049000     .
049100*--------------------------------------------------------------*
049200*    B10 - SAME TREATMENT FOR THE LONGITUDE FIELD
049300*--------------------------------------------------------------*
049400 2100-APLICAR-RUIDO-LON.
049500
049600     MOVE WS-CE-LON TO WS-VN-CAMPO
049700     PERFORM 2110-VERIFICAR-NUMERICO
049800
049900     IF WS-VN-E-VALIDO
050000        PERFORM 2900-SORTEAR-RUIDO
050100        COMPUTE WS-VN-VALOR ROUNDED =
050200                WS-VN-VALOR + WS-GR-RUIDO
050300        MOVE WS-VN-VALOR TO WS-LON-EDITADA
050400        MOVE WS-LON-EDITADA TO WS-CS-LON
050500     ELSE
050600        MOVE WS-CE-LON TO WS-CS-LON
050700     END-IF
050800     .
050900*--------------------------------------------------------------*
051000*    STANDARD-DECIMAL-ONLY CHECK: OPTIONAL SIGN, DIGITS,
051100*    OPTIONAL DECIMAL POINT, DIGITS - NO EUROPEAN FALLBACK
051200*    AND NO SCIENTIFIC NOTATION (B10 DOES NOT ASK FOR EITHER)
051300*--------------------------------------------------------------*
051400 2110-VERIFICAR-NUMERICO.
051500
051600     MOVE ZERO   TO WS-VN-ACUM WS-VN-DIVISOR
051700     MOVE 1      TO WS-VN-SINAL WS-VN-DIVISOR
051800     MOVE 'N'    TO WS-VN-VIU-DIGITO WS-VN-VIU-PONTO
051900                    WS-VN-EM-ERRO
052000
052100     IF WS-VN-CAMPO = SPACES
052200        MOVE 'N' TO WS-VN-VALIDO
052300     ELSE
052400        PERFORM 2120-EXAMINAR-CARACTER
052500            VARYING WS-VN-POS FROM 1 BY 1
052600            UNTIL WS-VN-POS > 20 OR WS-VN-HOUVE-ERRO
052700
052800        IF WS-VN-HOUVE-ERRO OR NOT WS-VN-JA-VIU-DIGITO
052900           MOVE 'N' TO WS-VN-VALIDO
053000        ELSE
053100           MOVE 'Y' TO WS-VN-VALIDO
053200           IF WS-VN-SINAL = -1
053300              COMPUTE WS-VN-VALOR = (WS-VN-ACUM / WS-VN-DIVISOR) * -1
053400           ELSE
053500              COMPUTE WS-VN-VALOR = WS-VN-ACUM / WS-VN-DIVISOR
053600           END-IF
053700        END-IF
053800     END-IF
053900     .
054000*--------------------------------------------------------------*
054100*    EXAMINE ONE CHARACTER OF WS-VN-CAMPO (CALLED ONCE PER
054200*    CHARACTER POSITION BY 2110 ABOVE)
054300*--------------------------------------------------------------*
054400 2120-EXAMINAR-CARACTER.
054500
054600     MOVE WS-VN-CAMPO (WS-VN-POS:1) TO WS-VN-CHAR
054700
054800     EVALUATE TRUE
054900         WHEN WS-VN-CHAR = SPACE
055000             CONTINUE
055100         WHEN WS-VN-CHAR = '+' AND WS-VN-POS = 1
055200             MOVE 1 TO WS-VN-SINAL
055300         WHEN WS-VN-CHAR = '-' AND WS-VN-POS = 1
055400             MOVE -1 TO WS-VN-SINAL
055500         WHEN WS-VN-CHAR = '.' AND NOT WS-VN-JA-VIU-PONTO
055600             MOVE 'Y' TO WS-VN-VIU-PONTO
055700         WHEN WS-VN-CHAR IS NUMERIC-EXT
055800             MOVE WS-VN-CHAR TO WS-VN-DIGITO
055900             COMPUTE WS-VN-ACUM = WS-VN-ACUM * 10 + WS-VN-DIGITO
056000             MOVE 'Y' TO WS-VN-VIU-DIGITO
056100             IF WS-VN-JA-VIU-PONTO
056200                COMPUTE WS-VN-DIVISOR = WS-VN-DIVISOR * 10
056300             END-IF
056400         WHEN OTHER
056500             MOVE 'Y' TO WS-VN-EM-ERRO
056600     END-EVALUATE
056700     .
056800*--------------------------------------------------------------*
056900*    BUILD THE COMMA-DELIMITED OUTPUT LINE FOR THIS RECORD
057000*--------------------------------------------------------------*
057100 2200-MONTAR-LINHA-SAIDA.
057200
057300     MOVE SPACES TO WS-LINHA-SAIDA
057400
057500     STRING WS-CE-EVENT  DELIMITED BY SIZE
057600            ','          DELIMITED BY SIZE
057700            WS-CE-NODE   DELIMITED BY SIZE
057800            ','          DELIMITED BY SIZE
057900            WS-CE-START  DELIMITED BY SIZE
058000            ','          DELIMITED BY SIZE
058100            WS-CE-END    DELIMITED BY SIZE
058200            ','          DELIMITED BY SIZE
058300            WS-CS-LAT    DELIMITED BY SIZE
058400            ','          DELIMITED BY SIZE
058500            WS-CS-LON    DELIMITED BY SIZE
058600            ','          DELIMITED BY SIZE
058700            WS-CE-ACC    DELIMITED BY SIZE
058800            INTO WS-LINHA-SAIDA
058900     .
059000*--------------------------------------------------------------*
059100*    DRAW THE NEXT PSEUDO-RANDOM NOISE VALUE, UNIFORM IN
059200*    [-0.005, +0.005] DEGREES (PARK-MILLER MINIMAL STANDARD,
059300*    A=16807 M=(2**31)-1 - SEE V02 OF THE MAINTENANCE LOG)
059400*--------------------------------------------------------------*
059500 2900-SORTEAR-RUIDO.
059600
059700     COMPUTE WS-GR-PRODUTO = WS-GR-SEMENTE * 16807
059800     DIVIDE WS-GR-PRODUTO BY 2147483647
059900         GIVING WS-GR-QUOCIENTE
060000         REMAINDER WS-GR-SEMENTE
060100
060200     IF WS-GR-SEMENTE <= 0
060300        ADD 2147483647 TO WS-GR-SEMENTE
060400     END-IF
060500
060600     COMPUTE WS-GR-RUIDO ROUNDED =
060700             (WS-GR-SEMENTE / 2147483647) * 0.01 - 0.005
060800     .
060900*--------------------------------------------------------------*
061000*    END-OF-JOB CONTROL TOTALS
061100*--------------------------------------------------------------*
061200 9000-TOTAIS-CONTROLE.
061300
061400     PERFORM 0150-DATA-HORA
061500
061600     DISPLAY ' *----------------------------------------*'
061700     DISPLAY ' * FINISH : ' WS-DTEDI ' AT ' WS-HREDI
061800     DISPLAY ' *----------------------------------------*'
061900     DISPLAY ' *========================================*'
062000     DISPLAY ' *   CONTROL TOTALS - TGA002               *'
062100     DISPLAY ' *----------------------------------------*'
062200     DISPLAY ' * RECORDS READ (LAST PASS)  = ' WS-QTD-LIDOS
062300     DISPLAY ' * RECORDS WRITTEN (ALL 8)   = ' WS-QTD-GRAVADOS
062400     DISPLAY ' *========================================*'
062500     .
062600*--------------------------------------------------------------*
062700*    CLOSE ALL FILES AND END THE RUN NORMALLY
062800*--------------------------------------------------------------*
062900 9500-FECHAR-ARQUIVOS.
063000
063100     CLOSE AUDITORIA-IN
063200     IF WS-FS-ENTRADA NOT = '00'
063300        MOVE 'ERROR CLOSING AUDIT TRAIL FILE'  TO WS-MSG-ERRO
063400        MOVE WS-FS-ENTRADA                     TO WS-FS-MSG
063500        GO TO 999-ERRO
063600     END-IF
063700
063800     CLOSE AUD-VAR-01 AUD-VAR-02 AUD-VAR-03 AUD-VAR-04
063900           AUD-VAR-05 AUD-VAR-06 AUD-VAR-07 AUD-VAR-08
064000
064100     DISPLAY ' *----------------------------------------*'
064200     DISPLAY ' *        NORMAL END OF TGA002            *'
064300     DISPLAY ' *----------------------------------------*'
064400     .
064500*--------------------------------------------------------------*
064600*    ABEND ROUTINE
064700*--------------------------------------------------------------*
064800 999-ERRO.
064900
065000     DISPLAY ' *----------------------------------------*'
065100     DISPLAY ' *            JOB CANCELLED                *'
065200     DISPLAY ' *----------------------------------------*'
065300     DISPLAY ' * MESSAGE     = ' WS-MSG-ERRO
065400     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
065500     DISPLAY ' *----------------------------------------*'
065600     DISPLAY ' *        ABNORMAL END OF TGA002           *'
065700     DISPLAY ' *----------------------------------------*'
065800     STOP RUN
065900     .
066000*---------------> END OF PROGRAM TGA002 <-----------------------*
